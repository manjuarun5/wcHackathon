000100* XCLAS.CPYBK
000200*-----------------------------------------------------------*
000300* LINKAGE PARAMETER AREA FOR CALL "ADCECLAS" - CLASSIFICATION
000400* ENGINE (L2).  ONE CALL PER SURVIVING ITEM.
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* ADCE001  09/03/1996  RGP  - INITIAL VERSION
000900* ADCE019  22/06/1998  MKS  - SPLIT WK-C-XCLAS-TEXT SO THE
001000*                              SCAN CAN BE HALVED WHEN A RULE
001100*                              IS FLAGGED HEAD-ONLY (SEE A000)
001200* ADCE023  11/03/1999  TVR  - ADDED WK-C-XCLAS-HS-CODE-N SO
001300*                              THE CHAPTER NO LONGER NEEDS A
001400*                              REFERENCE-MODIFIED MOVE
001500*-----------------------------------------------------------*
001600 01  WK-C-XCLAS-RECORD.
001700     05  WK-C-XCLAS-INPUT.
001800         10  WK-C-XCLAS-TEXT      PIC X(174).
001900         10  WK-C-XCLAS-TEXT-HALF REDEFINES WK-C-XCLAS-TEXT.
002000             15  WK-C-XCLAS-TEXT-H1  PIC X(87).
002100             15  WK-C-XCLAS-TEXT-H2  PIC X(87).
002200*                        LOWERED CATEGORY+TITLE+DESCRIPTION
002300     05  WK-C-XCLAS-OUTPUT.
002400         10  WK-C-XCLAS-HS-CODE   PIC X(06).
002500         10  WK-C-XCLAS-HS-CODE-N REDEFINES WK-C-XCLAS-HS-CODE.
002600             15  WK-C-XCLAS-HS-CHAP-PT PIC 9(02).
002700             15  FILLER                PIC X(04).
002800         10  WK-C-XCLAS-HS-CHAP   PIC 9(02).
002900         10  WK-C-XCLAS-STATUS    PIC X(10).
