000100 IDENTIFICATION DIVISION.
000200************************
000300 PROGRAM-ID.     ADCERISK.
000400 AUTHOR.         R G PILLAI.
000500 INSTALLATION.   ABU DHABI CUSTOMS - E-COMMERCE UNIT.
000600 DATE-WRITTEN.   16 MAR 1996.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION :  LEVEL 4 PROTECTION ENGINE - CALLED ONCE PER
001000*               SURVIVING ORDER ITEM BY ADCEMAIN.  SCANS THE
001100*               LOWERED CATEGORY+TITLE+DESCRIPTION TEXT AGAINST
001200*               THE FOUR FIXED RISK PROFILES (A1/A2/B1/B2) IN
001300*               PROFILE ORDER, AT MOST ONE HIT PER PROFILE, AND
001400*               RETURNS THE PIPE-JOINED CODE(S) AND REASON(S).
001500*===============================================================
001600*HISTORY OF MODIFICATION:
001700*===============================================================
001800*ADCE003  16/03/1996  RGP  - INITIAL VERSION - PROFILES A1 AND
001900*                             A2 ONLY (FIRE HAZARD, WEAPONS)
002000*---------------------------------------------------------------
002100*ADCE011  09/12/1996  RGP  - ADDED PROFILE B1 (DRONES/CAMERAS)
002200*                             PER SECURITY DIRECTIVE 14/96
002300*---------------------------------------------------------------
002400*ADCE014  21/01/1997  MKS  - ADDED PROFILE B2 (PRECIOUS METALS/
002500*                             STONES) WITH THE AED 5000 PRICE
002600*                             GATE - REVENUE PROTECTION UNIT
002700*                             REQUEST 97-004
002800*---------------------------------------------------------------
002900*ADCE017  06/04/1998  MKS  - Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                             PROGRAM, NO CHANGE REQUIRED
003100*---------------------------------------------------------------
003200*ADCE022  14/03/1999  TVR  - CR 953 - JEWELRY (US SPELLING) ADDED
003300*                             TO PROFILE B2 KEYWORD LIST - SITE
003400*                             ALSO SEES US-ENGLISH LISTINGS
003500*---------------------------------------------------------------
003600*ADCE042  16/09/2002  TVR  - CR 1194 - WK-C-HIT-NDX-SAVE MOVED TO
003700*                             77-LEVEL PER THE UNIT'S STANDING
003800*                             ITEM-LEVEL PRACTICE FOR STANDALONE
003900*                             SWITCHES AND COUNTERS
004000*---------------------------------------------------------------
004100 EJECT
004200************************
004300 ENVIRONMENT DIVISION.
004400************************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA
004900                 UPSI-0 IS UPSI-SWITCH-0
005000                   ON  STATUS IS U0-ON
005100                   OFF STATUS IS U0-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    NO FILES OWNED BY THIS PROGRAM - PURE KEYWORD SCAN ENGINE.
005500 EJECT
005600*****************
005700 DATA DIVISION.
005800*****************
005900 FILE SECTION.
006000
006100***************************
006200 WORKING-STORAGE SECTION.
006300***************************
006400 01  FILLER              PIC X(25)  VALUE
006500     "** PROGRAM ADCERISK **".
006600
006700 01  WK-C-TABLE-LOADED-SW     PIC X(01)  VALUE "N".
006800     88  WK-C-TABLE-IS-LOADED            VALUE "Y".
006900
007000*---------------------------------------------------------------
007100*RISK KEYWORD TABLE - ONE ROW PER KEYWORD, GROUPED BY PROFILE IN
007200*THE FIXED ORDER A1/A2/B1/B2.  ROWS 01-06 ARE PROFILE A1, ROWS
007300*07-12 ARE A2, ROWS 13-17 ARE B1, ROWS 18-22 ARE B2 - SEE THE
007400*B1nn-SCAN-xx PARAGRAPHS BELOW FOR THE ROW RANGES.  REASON-ACT
007500*IS HELD WHOLE (NOT BUILT AT RUN TIME) SINCE IT IS FIXED PER
007600*PROFILE REGARDLESS OF WHICH KEYWORD IN THE PROFILE HIT.
007700*---------------------------------------------------------------
007800 01  WK-C-RISK-RULE-TABLE.
007900     05  WK-C-RSK-ROW OCCURS 22 TIMES
008000                      INDEXED BY WK-X-RISK-NDX.
008100         10  WK-C-RSK-PROFILE     PIC X(02).
008200         10  WK-C-RSK-KEYWORD     PIC X(20).
008300         10  WK-C-RSK-KEYLEN      PIC 9(02)  COMP.
008400         10  WK-C-RSK-REASON-ACT  PIC X(120).
008500         10  WK-C-RSK-REASLEN     PIC 9(03)  COMP.
008600         10  FILLER               PIC X(04).
008700
008800 01  WK-C-RISK-ALT-VIEW REDEFINES WK-C-RISK-RULE-TABLE.
008900*                        FLAT BYTE VIEW USED WHEN A KEYWORD ROW
009000*                        NEEDS TO BE DUMPED WHOLE FOR AN AUDIT
009100     05  WK-C-RSK-FLAT-ROW OCCURS 22 TIMES PIC X(151).
009200
009300*---------------------------------------------------------------
009400*GENERIC SUBSTRING SEARCH WORK AREA - SHARED BY ALL FOUR SCAN
009500*PARAGRAPHS.  SAME TECHNIQUE AS ADCECLAS - REFERENCE MODIFICATION
009600*OF WK-C-XRISK-TEXT, NO INTRINSIC FUNCTIONS.
009700*---------------------------------------------------------------
009800 01  WK-C-FIND-WORK.
009900     05  WK-C-FIND-TOKEN       PIC X(20).
010000     05  WK-C-FIND-TOKLEN      PIC 9(02)  COMP.
010100     05  WK-C-FIND-START-POS   PIC 9(03)  COMP.
010200     05  WK-C-FIND-RESULT-POS  PIC 9(03)  COMP.
010300     05  WK-C-SCAN-POS         PIC 9(03)  COMP.
010400     05  WK-C-SCAN-LIMIT       PIC 9(03)  COMP.
010500
010600 77  WK-C-HIT-NDX-SAVE         PIC 9(02)  COMP.
010700*                        ROW NUMBER OF THE KEYWORD THAT FIRED,
010800*                        SET BY Cnnn-TEST-ONE-KEYWORD FOR THE
010900*                        CURRENT PROFILE, READ BY D000-APPEND-HIT
011000
011100 01  WK-C-ANY-RISK-SW          PIC X(01)  VALUE "N".
011200     88  WK-C-ANY-RISK-FOUND              VALUE "Y".
011300 01  WK-C-CODE-PTR             PIC 9(03)  COMP.
011400 01  WK-C-REASON-PTR           PIC 9(03)  COMP.
011500
011600 01  WK-C-PRICE-CHECK          PIC 9(09)V99.
011700 01  WK-C-PRICE-CHECK-ALT REDEFINES WK-C-PRICE-CHECK.
011800     05  WK-C-PRICE-WHOLE      PIC 9(09).
011900     05  WK-C-PRICE-FRAC       PIC 99.
012000*                        WHOLE/FRACTION SPLIT USED BY THE Y800
012100*                        TRACE DISPLAY WHEN UPSI-0 IS ON
012200 EJECT
012300 LINKAGE SECTION.
012400*******************
012500 COPY XRISK.
012600 EJECT
012700 PROCEDURE DIVISION USING WK-C-XRISK-RECORD.
012800**********************************************
012900 MAIN-MODULE.
013000     IF  NOT WK-C-TABLE-IS-LOADED
013100         PERFORM A050-INITIALIZE-RISK-TABLE
013200            THRU A050-INITIALIZE-RISK-TABLE-EX
013300         SET WK-C-TABLE-IS-LOADED TO TRUE.
013400
013500     MOVE WK-C-XRISK-ITEM-AED TO WK-C-PRICE-CHECK.
013600     IF  U0-ON
013700         DISPLAY "ADCERISK - SCANNING ITEM PRICE (AED) "
013800                 WK-C-PRICE-WHOLE "." WK-C-PRICE-FRAC.
013900
014000     PERFORM A000-SCAN-RISK-PROFILES
014100        THRU A099-SCAN-RISK-PROFILES-EX.
014200     GOBACK.
014300 EJECT
014400*---------------------------------------------------------------
014500*A000-SCAN-RISK-PROFILES - TESTS THE FOUR PROFILES IN THE FIXED
014600*ORDER A1/A2/B1/B2.  EACH PROFILE CONTRIBUTES AT MOST ONE HIT -
014700*THE FIRST KEYWORD IN ITS LIST THAT MATCHES.  PROFILE B2 ALSO
014800*REQUIRES THE ITEM PRICE TO EXCEED AED 5000 BEFORE IT IS EVEN
014900*TESTED - REVENUE PROTECTION UNIT REQUEST 97-004.
015000*---------------------------------------------------------------
015100 A000-SCAN-RISK-PROFILES.
015200*---------------------------------------------------------------
015300     MOVE SPACES              TO WK-C-XRISK-CODE.
015400     MOVE SPACES              TO WK-C-XRISK-REASON.
015500     MOVE "N"                 TO WK-C-ANY-RISK-SW.
015600     MOVE 1                   TO WK-C-CODE-PTR.
015700     MOVE 1                   TO WK-C-REASON-PTR.
015800
015900     PERFORM B100-SCAN-PROFILE-A1
016000        THRU B100-SCAN-PROFILE-A1-EX.
016100     PERFORM B200-SCAN-PROFILE-A2
016200        THRU B200-SCAN-PROFILE-A2-EX.
016300     PERFORM B300-SCAN-PROFILE-B1
016400        THRU B300-SCAN-PROFILE-B1-EX.
016500     PERFORM B400-SCAN-PROFILE-B2
016600        THRU B400-SCAN-PROFILE-B2-EX.
016700
016800     IF  NOT WK-C-ANY-RISK-FOUND
016900         MOVE "NONE"          TO WK-C-XRISK-CODE
017000         MOVE "NONE"          TO WK-C-XRISK-REASON.
017100*---------------------------------------------------------------
017200 A099-SCAN-RISK-PROFILES-EX.
017300*---------------------------------------------------------------
017400     EXIT.
017500 EJECT
017600*---------------------------------------------------------------
017700*B100-SCAN-PROFILE-A1 - KEYWORD ROWS 1 THRU 6 (FIRE HAZARD).
017800*---------------------------------------------------------------
017900 B100-SCAN-PROFILE-A1.
018000*---------------------------------------------------------------
018100     MOVE ZERO  TO WK-C-HIT-NDX-SAVE.
018200     SET WK-X-RISK-NDX TO 1.
018300     PERFORM C000-TEST-ONE-KEYWORD
018400        THRU C099-TEST-ONE-KEYWORD-EX
018500        VARYING WK-X-RISK-NDX FROM 1 BY 1
018600        UNTIL WK-X-RISK-NDX > 6
018700           OR WK-C-HIT-NDX-SAVE NOT = ZERO.
018800     IF  WK-C-HIT-NDX-SAVE NOT = ZERO
018900         PERFORM D000-APPEND-HIT
019000            THRU D099-APPEND-HIT-EX.
019100*---------------------------------------------------------------
019200 B100-SCAN-PROFILE-A1-EX.
019300*---------------------------------------------------------------
019400     EXIT.
019500 EJECT
019600*---------------------------------------------------------------
019700*B200-SCAN-PROFILE-A2 - KEYWORD ROWS 7 THRU 12 (PROHIBITED ITEMS).
019800*---------------------------------------------------------------
019900 B200-SCAN-PROFILE-A2.
020000*---------------------------------------------------------------
020100     MOVE ZERO  TO WK-C-HIT-NDX-SAVE.
020200     SET WK-X-RISK-NDX TO 7.
020300     PERFORM C000-TEST-ONE-KEYWORD
020400        THRU C099-TEST-ONE-KEYWORD-EX
020500        VARYING WK-X-RISK-NDX FROM 7 BY 1
020600        UNTIL WK-X-RISK-NDX > 12
020700           OR WK-C-HIT-NDX-SAVE NOT = ZERO.
020800     IF  WK-C-HIT-NDX-SAVE NOT = ZERO
020900         PERFORM D000-APPEND-HIT
021000            THRU D099-APPEND-HIT-EX.
021100*---------------------------------------------------------------
021200 B200-SCAN-PROFILE-A2-EX.
021300*---------------------------------------------------------------
021400     EXIT.
021500 EJECT
021600*---------------------------------------------------------------
021700*B300-SCAN-PROFILE-B1 - KEYWORD ROWS 13 THRU 17 (AIRSPACE).
021800*---------------------------------------------------------------
021900 B300-SCAN-PROFILE-B1.
022000*---------------------------------------------------------------
022100     MOVE ZERO  TO WK-C-HIT-NDX-SAVE.
022200     SET WK-X-RISK-NDX TO 13.
022300     PERFORM C000-TEST-ONE-KEYWORD
022400        THRU C099-TEST-ONE-KEYWORD-EX
022500        VARYING WK-X-RISK-NDX FROM 13 BY 1
022600        UNTIL WK-X-RISK-NDX > 17
022700           OR WK-C-HIT-NDX-SAVE NOT = ZERO.
022800     IF  WK-C-HIT-NDX-SAVE NOT = ZERO
022900         PERFORM D000-APPEND-HIT
023000            THRU D099-APPEND-HIT-EX.
023100*---------------------------------------------------------------
023200 B300-SCAN-PROFILE-B1-EX.
023300*---------------------------------------------------------------
023400     EXIT.
023500 EJECT
023600*---------------------------------------------------------------
023700*B400-SCAN-PROFILE-B2 - KEYWORD ROWS 18 THRU 22 (PRECIOUS METALS/
023800*STONES).  ONLY TESTED WHEN THE ITEM PRICE EXCEEDS AED 5000 -
023900*REVENUE PROTECTION UNIT REQUEST 97-004.
024000*---------------------------------------------------------------
024100 B400-SCAN-PROFILE-B2.
024200*---------------------------------------------------------------
024300     MOVE ZERO  TO WK-C-HIT-NDX-SAVE.
024400     IF  WK-C-XRISK-ITEM-AED > 5000.00
024500         SET WK-X-RISK-NDX TO 18
024600         PERFORM C000-TEST-ONE-KEYWORD
024700            THRU C099-TEST-ONE-KEYWORD-EX
024800            VARYING WK-X-RISK-NDX FROM 18 BY 1
024900            UNTIL WK-X-RISK-NDX > 22
025000               OR WK-C-HIT-NDX-SAVE NOT = ZERO.
025100     IF  WK-C-HIT-NDX-SAVE NOT = ZERO
025200         PERFORM D000-APPEND-HIT
025300            THRU D099-APPEND-HIT-EX.
025400*---------------------------------------------------------------
025500 B400-SCAN-PROFILE-B2-EX.
025600*---------------------------------------------------------------
025700     EXIT.
025800 EJECT
025900*---------------------------------------------------------------
026000*C000-TEST-ONE-KEYWORD - PLAIN SUBSTRING TEST OF ONE TABLE ROW
026100*AGAINST WK-C-XRISK-TEXT.  ON A HIT, REMEMBERS THE ROW NUMBER IN
026200*WK-C-HIT-NDX-SAVE SO THE VARYING LOOP CAN STOP AND THE CALLER
026300*KNOWS WHICH ROW TO APPEND.
026400*---------------------------------------------------------------
026500 C000-TEST-ONE-KEYWORD.
026600*---------------------------------------------------------------
026700     MOVE WK-C-RSK-KEYWORD (WK-X-RISK-NDX) TO WK-C-FIND-TOKEN.
026800     MOVE WK-C-RSK-KEYLEN  (WK-X-RISK-NDX) TO WK-C-FIND-TOKLEN.
026900     MOVE 1                                TO WK-C-FIND-START-POS.
027000     PERFORM C050-FIND-SUBSTRING
027100        THRU C050-FIND-SUBSTRING-EX.
027200     IF  WK-C-FIND-RESULT-POS NOT = ZERO
027300         MOVE WK-X-RISK-NDX  TO WK-C-HIT-NDX-SAVE.
027400*---------------------------------------------------------------
027500 C099-TEST-ONE-KEYWORD-EX.
027600*---------------------------------------------------------------
027700     EXIT.
027800 EJECT
027900*---------------------------------------------------------------
028000*C050-FIND-SUBSTRING - GENERIC KEYWORD SCAN.  SEARCHES
028100*WK-C-XRISK-TEXT FROM WK-C-FIND-START-POS FOR WK-C-FIND-TOKEN
028200*(WK-C-FIND-TOKLEN BYTES); RETURNS THE FIRST HIT POSITION IN
028300*WK-C-FIND-RESULT-POS, OR ZERO WHEN NOT FOUND.
028400*---------------------------------------------------------------
028500 C050-FIND-SUBSTRING.
028600*---------------------------------------------------------------
028700     MOVE ZERO  TO WK-C-FIND-RESULT-POS.
028800     IF  WK-C-FIND-TOKLEN NOT = ZERO
028900         MOVE WK-C-FIND-START-POS  TO WK-C-SCAN-POS
029000         COMPUTE WK-C-SCAN-LIMIT =
029100                 174 - WK-C-FIND-TOKLEN + 1
029200         PERFORM C060-COMPARE-AT-POS
029300            THRU C060-COMPARE-AT-POS-EX
029400            VARYING WK-C-SCAN-POS FROM WK-C-SCAN-POS BY 1
029500            UNTIL WK-C-SCAN-POS > WK-C-SCAN-LIMIT
029600               OR WK-C-FIND-RESULT-POS NOT = ZERO.
029700*---------------------------------------------------------------
029800 C050-FIND-SUBSTRING-EX.
029900*---------------------------------------------------------------
030000     EXIT.
030100 EJECT
030200*---------------------------------------------------------------
030300 C060-COMPARE-AT-POS.
030400*---------------------------------------------------------------
030500     IF  WK-C-XRISK-TEXT (WK-C-SCAN-POS : WK-C-FIND-TOKLEN) =
030600         WK-C-FIND-TOKEN (1 : WK-C-FIND-TOKLEN)
030700         MOVE WK-C-SCAN-POS  TO WK-C-FIND-RESULT-POS.
030800*---------------------------------------------------------------
030900 C060-COMPARE-AT-POS-EX.
031000*---------------------------------------------------------------
031100     EXIT.
031200 EJECT
031300*---------------------------------------------------------------
031400*D000-APPEND-HIT - PIPE-JOINS THE FIRED ROW'S PROFILE CODE INTO
031500*WK-C-XRISK-CODE AND ITS REASON-ACTION TEXT INTO WK-C-XRISK-
031600*REASON,
031700*PREFIXING WITH "|" WHEN A PROFILE HAS ALREADY FIRED THIS CALL.
031800*---------------------------------------------------------------
031900 D000-APPEND-HIT.
032000*---------------------------------------------------------------
032100     IF  WK-C-ANY-RISK-FOUND
032200         STRING "|" DELIMITED BY SIZE
032300                INTO WK-C-XRISK-CODE
032400                WITH POINTER WK-C-CODE-PTR
032500         END-STRING
032600         STRING "|" DELIMITED BY SIZE
032700                INTO WK-C-XRISK-REASON
032800                WITH POINTER WK-C-REASON-PTR
032900         END-STRING.
033000
033100     STRING WK-C-RSK-PROFILE (WK-C-HIT-NDX-SAVE)
033200            DELIMITED BY SPACE
033300            INTO WK-C-XRISK-CODE
033400            WITH POINTER WK-C-CODE-PTR
033500     END-STRING.
033600
033700     STRING WK-C-RSK-REASON-ACT (WK-C-HIT-NDX-SAVE)
033800                (1 : WK-C-RSK-REASLEN (WK-C-HIT-NDX-SAVE))
033900            DELIMITED BY SIZE
034000            INTO WK-C-XRISK-REASON
034100            WITH POINTER WK-C-REASON-PTR
034200     END-STRING.
034300
034400     SET WK-C-ANY-RISK-FOUND TO TRUE.
034500*---------------------------------------------------------------
034600 D099-APPEND-HIT-EX.
034700*---------------------------------------------------------------
034800     EXIT.
034900 EJECT
035000*---------------------------------------------------------------
035100*A050-INITIALIZE-RISK-TABLE - LOADS THE 22-ROW KEYWORD TABLE.
035200*BUILT WITH EXPLICIT MOVES RATHER THAN VALUE CLAUSES SO THE
035300*REASON-ACTION TEXT (WHICH RUNS PAST 72 COLUMNS) CAN BE STRUNG
035400*TOGETHER FROM TWO OR THREE SHORTER LITERALS PER ROW.
035500*---------------------------------------------------------------
035600 A050-INITIALIZE-RISK-TABLE.
035700*---------------------------------------------------------------
035800     SET WK-X-RISK-NDX TO 1.
035900     MOVE "A1"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
036000     MOVE "POWER BANK"      TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
036100     MOVE 10                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
036200     STRING "FIRE HAZARD / THERMAL " DELIMITED BY SIZE
036300            "RUNAWAY - FLAG FOR " DELIMITED BY SIZE
036400            "INSPECTION - VERIFY IF " DELIMITED BY SIZE
036500            "BATTERY IS CONTAINED IN " DELIMITED BY SIZE
036600            "EQUIPMENT" DELIMITED BY SIZE
036700            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
036800     END-STRING.
036900     MOVE  97               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
037000
037100     SET WK-X-RISK-NDX TO 2.
037200     MOVE "A1"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
037300     MOVE "LITHIUM"         TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
037400     MOVE  7                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
037500     STRING "FIRE HAZARD / THERMAL " DELIMITED BY SIZE
037600            "RUNAWAY - FLAG FOR " DELIMITED BY SIZE
037700            "INSPECTION - VERIFY IF " DELIMITED BY SIZE
037800            "BATTERY IS CONTAINED IN " DELIMITED BY SIZE
037900            "EQUIPMENT" DELIMITED BY SIZE
038000            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
038100     END-STRING.
038200     MOVE  97               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
038300
038400     SET WK-X-RISK-NDX TO 3.
038500     MOVE "A1"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
038600     MOVE "LI-ION"          TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
038700     MOVE  6                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
038800     STRING "FIRE HAZARD / THERMAL " DELIMITED BY SIZE
038900            "RUNAWAY - FLAG FOR " DELIMITED BY SIZE
039000            "INSPECTION - VERIFY IF " DELIMITED BY SIZE
039100            "BATTERY IS CONTAINED IN " DELIMITED BY SIZE
039200            "EQUIPMENT" DELIMITED BY SIZE
039300            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
039400     END-STRING.
039500     MOVE  97               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
039600
039700     SET WK-X-RISK-NDX TO 4.
039800     MOVE "A1"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
039900     MOVE "LI ION"          TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
040000     MOVE  6                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
040100     STRING "FIRE HAZARD / THERMAL " DELIMITED BY SIZE
040200            "RUNAWAY - FLAG FOR " DELIMITED BY SIZE
040300            "INSPECTION - VERIFY IF " DELIMITED BY SIZE
040400            "BATTERY IS CONTAINED IN " DELIMITED BY SIZE
040500            "EQUIPMENT" DELIMITED BY SIZE
040600            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
040700     END-STRING.
040800     MOVE  97               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
040900
041000     SET WK-X-RISK-NDX TO 5.
041100     MOVE "A1"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
041200     MOVE "BATTERY"         TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
041300     MOVE  7                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
041400     STRING "FIRE HAZARD / THERMAL " DELIMITED BY SIZE
041500            "RUNAWAY - FLAG FOR " DELIMITED BY SIZE
041600            "INSPECTION - VERIFY IF " DELIMITED BY SIZE
041700            "BATTERY IS CONTAINED IN " DELIMITED BY SIZE
041800            "EQUIPMENT" DELIMITED BY SIZE
041900            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
042000     END-STRING.
042100     MOVE  97               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
042200
042300     SET WK-X-RISK-NDX TO 6.
042400     MOVE "A1"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
042500     MOVE "PORTABLE CHARGER" TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
042600     MOVE 16                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
042700     STRING "FIRE HAZARD / THERMAL " DELIMITED BY SIZE
042800            "RUNAWAY - FLAG FOR " DELIMITED BY SIZE
042900            "INSPECTION - VERIFY IF " DELIMITED BY SIZE
043000            "BATTERY IS CONTAINED IN " DELIMITED BY SIZE
043100            "EQUIPMENT" DELIMITED BY SIZE
043200            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
043300     END-STRING.
043400     MOVE  97               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
043500
043600     SET WK-X-RISK-NDX TO 7.
043700     MOVE "A2"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
043800     MOVE "KNIFE"           TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
043900     MOVE  5                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
044000     STRING "PHYSICAL SECURITY THREAT / " DELIMITED BY SIZE
044100            "PROHIBITED ITEMS - FLAG FOR " DELIMITED BY SIZE
044200            "PHYSICAL EXAM - CHECK IF " DELIMITED BY SIZE
044300            "KITCHENWARE OR PROHIBITED " DELIMITED BY SIZE
044400            "WEAPON" DELIMITED BY SIZE
044500            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
044600     END-STRING.
044700     MOVE 112               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
044800
044900     SET WK-X-RISK-NDX TO 8.
045000     MOVE "A2"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
045100     MOVE "DAGGER"          TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
045200     MOVE  6                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
045300     STRING "PHYSICAL SECURITY THREAT / " DELIMITED BY SIZE
045400            "PROHIBITED ITEMS - FLAG FOR " DELIMITED BY SIZE
045500            "PHYSICAL EXAM - CHECK IF " DELIMITED BY SIZE
045600            "KITCHENWARE OR PROHIBITED " DELIMITED BY SIZE
045700            "WEAPON" DELIMITED BY SIZE
045800            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
045900     END-STRING.
046000     MOVE 112               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
046100
046200     SET WK-X-RISK-NDX TO 9.
046300     MOVE "A2"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
046400     MOVE "BLADE"           TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
046500     MOVE  5                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
046600     STRING "PHYSICAL SECURITY THREAT / " DELIMITED BY SIZE
046700            "PROHIBITED ITEMS - FLAG FOR " DELIMITED BY SIZE
046800            "PHYSICAL EXAM - CHECK IF " DELIMITED BY SIZE
046900            "KITCHENWARE OR PROHIBITED " DELIMITED BY SIZE
047000            "WEAPON" DELIMITED BY SIZE
047100            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
047200     END-STRING.
047300     MOVE 112               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
047400
047500     SET WK-X-RISK-NDX TO 10.
047600     MOVE "A2"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
047700     MOVE "SWORD"           TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
047800     MOVE  5                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
047900     STRING "PHYSICAL SECURITY THREAT / " DELIMITED BY SIZE
048000            "PROHIBITED ITEMS - FLAG FOR " DELIMITED BY SIZE
048100            "PHYSICAL EXAM - CHECK IF " DELIMITED BY SIZE
048200            "KITCHENWARE OR PROHIBITED " DELIMITED BY SIZE
048300            "WEAPON" DELIMITED BY SIZE
048400            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
048500     END-STRING.
048600     MOVE 112               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
048700
048800     SET WK-X-RISK-NDX TO 11.
048900     MOVE "A2"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
049000     MOVE "CUTTER"          TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
049100     MOVE  6                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
049200     STRING "PHYSICAL SECURITY THREAT / " DELIMITED BY SIZE
049300            "PROHIBITED ITEMS - FLAG FOR " DELIMITED BY SIZE
049400            "PHYSICAL EXAM - CHECK IF " DELIMITED BY SIZE
049500            "KITCHENWARE OR PROHIBITED " DELIMITED BY SIZE
049600            "WEAPON" DELIMITED BY SIZE
049700            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
049800     END-STRING.
049900     MOVE 112               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
050000
050100     SET WK-X-RISK-NDX TO 12.
050200     MOVE "A2"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
050300     MOVE "MACHETE"         TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
050400     MOVE  7                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
050500     STRING "PHYSICAL SECURITY THREAT / " DELIMITED BY SIZE
050600            "PROHIBITED ITEMS - FLAG FOR " DELIMITED BY SIZE
050700            "PHYSICAL EXAM - CHECK IF " DELIMITED BY SIZE
050800            "KITCHENWARE OR PROHIBITED " DELIMITED BY SIZE
050900            "WEAPON" DELIMITED BY SIZE
051000            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
051100     END-STRING.
051200     MOVE 112               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
051300
051400     SET WK-X-RISK-NDX TO 13.
051500     MOVE "B1"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
051600     MOVE "DRONE"           TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
051700     MOVE  5                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
051800     STRING "SECURITY / PRIVACY / " DELIMITED BY SIZE
051900            "AIRSPACE REGULATION - HOLD " DELIMITED BY SIZE
052000            "FOR PERMIT CHECK" DELIMITED BY SIZE
052100            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
052200     END-STRING.
052300     MOVE  64               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
052400
052500     SET WK-X-RISK-NDX TO 14.
052600     MOVE "B1"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
052700     MOVE "QUADCOPTER"      TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
052800     MOVE 10                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
052900     STRING "SECURITY / PRIVACY / " DELIMITED BY SIZE
053000            "AIRSPACE REGULATION - HOLD " DELIMITED BY SIZE
053100            "FOR PERMIT CHECK" DELIMITED BY SIZE
053200            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
053300     END-STRING.
053400     MOVE  64               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
053500
053600     SET WK-X-RISK-NDX TO 15.
053700     MOVE "B1"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
053800     MOVE "SPY CAMERA"      TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
053900     MOVE 10                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
054000     STRING "SECURITY / PRIVACY / " DELIMITED BY SIZE
054100            "AIRSPACE REGULATION - HOLD " DELIMITED BY SIZE
054200            "FOR PERMIT CHECK" DELIMITED BY SIZE
054300            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
054400     END-STRING.
054500     MOVE  64               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
054600
054700     SET WK-X-RISK-NDX TO 16.
054800     MOVE "B1"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
054900     MOVE "HIDDEN CAMERA"   TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
055000     MOVE 13                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
055100     STRING "SECURITY / PRIVACY / " DELIMITED BY SIZE
055200            "AIRSPACE REGULATION - HOLD " DELIMITED BY SIZE
055300            "FOR PERMIT CHECK" DELIMITED BY SIZE
055400            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
055500     END-STRING.
055600     MOVE  64               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
055700
055800     SET WK-X-RISK-NDX TO 17.
055900     MOVE "B1"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
056000     MOVE "UAV"             TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
056100     MOVE  3                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
056200     STRING "SECURITY / PRIVACY / " DELIMITED BY SIZE
056300            "AIRSPACE REGULATION - HOLD " DELIMITED BY SIZE
056400            "FOR PERMIT CHECK" DELIMITED BY SIZE
056500            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
056600     END-STRING.
056700     MOVE  64               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
056800
056900     SET WK-X-RISK-NDX TO 18.
057000     MOVE "B2"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
057100     MOVE "GOLD"            TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
057200     MOVE  4                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
057300     STRING "MONEY LAUNDERING / SMUGGLING " DELIMITED BY SIZE
057400            "/ REVENUE LEAKAGE - " DELIMITED BY SIZE
057500            "VALUATION ALERT - " DELIMITED BY SIZE
057600            "CROSS-REFERENCE WITH LEVEL 3 " DELIMITED BY SIZE
057700            "ENGINE" DELIMITED BY SIZE
057800            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
057900     END-STRING.
058000     MOVE 102               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
058100
058200     SET WK-X-RISK-NDX TO 19.
058300     MOVE "B2"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
058400     MOVE "DIAMOND"         TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
058500     MOVE  7                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
058600     STRING "MONEY LAUNDERING / SMUGGLING " DELIMITED BY SIZE
058700            "/ REVENUE LEAKAGE - " DELIMITED BY SIZE
058800            "VALUATION ALERT - " DELIMITED BY SIZE
058900            "CROSS-REFERENCE WITH LEVEL 3 " DELIMITED BY SIZE
059000            "ENGINE" DELIMITED BY SIZE
059100            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
059200     END-STRING.
059300     MOVE 102               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
059400
059500     SET WK-X-RISK-NDX TO 20.
059600     MOVE "B2"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
059700     MOVE "SILVER"          TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
059800     MOVE  6                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
059900     STRING "MONEY LAUNDERING / SMUGGLING " DELIMITED BY SIZE
060000            "/ REVENUE LEAKAGE - " DELIMITED BY SIZE
060100            "VALUATION ALERT - " DELIMITED BY SIZE
060200            "CROSS-REFERENCE WITH LEVEL 3 " DELIMITED BY SIZE
060300            "ENGINE" DELIMITED BY SIZE
060400            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
060500     END-STRING.
060600     MOVE 102               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
060700
060800     SET WK-X-RISK-NDX TO 21.
060900     MOVE "B2"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
061000     MOVE "JEWELLERY"       TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
061100     MOVE  9                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
061200     STRING "MONEY LAUNDERING / SMUGGLING " DELIMITED BY SIZE
061300            "/ REVENUE LEAKAGE - " DELIMITED BY SIZE
061400            "VALUATION ALERT - " DELIMITED BY SIZE
061500            "CROSS-REFERENCE WITH LEVEL 3 " DELIMITED BY SIZE
061600            "ENGINE" DELIMITED BY SIZE
061700            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
061800     END-STRING.
061900     MOVE 102               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
062000
062100     SET WK-X-RISK-NDX TO 22.
062200     MOVE "B2"              TO WK-C-RSK-PROFILE (WK-X-RISK-NDX).
062300     MOVE "JEWELRY"         TO WK-C-RSK-KEYWORD (WK-X-RISK-NDX).
062400     MOVE  7                TO WK-C-RSK-KEYLEN  (WK-X-RISK-NDX).
062500     STRING "MONEY LAUNDERING / SMUGGLING " DELIMITED BY SIZE
062600            "/ REVENUE LEAKAGE - " DELIMITED BY SIZE
062700            "VALUATION ALERT - " DELIMITED BY SIZE
062800            "CROSS-REFERENCE WITH LEVEL 3 " DELIMITED BY SIZE
062900            "ENGINE" DELIMITED BY SIZE
063000            INTO WK-C-RSK-REASON-ACT (WK-X-RISK-NDX)
063100     END-STRING.
063200     MOVE 102               TO WK-C-RSK-REASLEN (WK-X-RISK-NDX).
063300
063400*---------------------------------------------------------------
063500 A050-INITIALIZE-RISK-TABLE-EX.
063600*---------------------------------------------------------------
063700     EXIT.
063800
063900******************************************************************
064000***************** END OF PROGRAM SOURCE - ADCERISK ***************
064100******************************************************************
