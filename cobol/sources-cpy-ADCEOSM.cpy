000100* ADCEOSM.CPYBK
000200*-----------------------------------------------------------*
000300* ORDER-SUMMARY OUTPUT RECORD - ONE PER DISTINCT ORDER-ID,
000400* ITEM VALUES AND DUTIES SUMMED ACROSS THE ORDER'S LINE
000500* ITEMS.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* ADCE001  09/03/1996  RGP  - INITIAL VERSION
001000*-----------------------------------------------------------*
001100 01  ADCEOSM-RECORD.
001200     05  ADCEOSM-ORDER-ID         PIC X(12).
001300     05  ADCEOSM-SPLIT-FLAG       PIC X(01).
001400*                        FROM THE ORDER'S FIRST ITEM
001500     05  ADCEOSM-TOTAL-DUTY-AED   PIC 9(11)V99.
001600     05  ADCEOSM-RISK-CODE        PIC X(12).
001700*                        UNION OF NON-NONE ITEM CODES
001800     05  ADCEOSM-IMPORTER-NAME    PIC X(30).
001900     05  ADCEOSM-DAILY-TOT-AED    PIC 9(11)V99.
002000     05  ADCEOSM-ORDER-VAL-AED    PIC 9(11)V99.
002100     05  FILLER                   PIC X(15).
