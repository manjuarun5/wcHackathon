000100* ADCEORD.CPYBK
000200*-----------------------------------------------------------*
000300* ADVANCE ELECTRONIC ORDER-ITEM RECORD - E-COMMERCE ENTRY
000400* POINT.  ONE RECORD PER ORDER LINE ITEM; ONE ORDER-ID MAY
000500* OWN MANY ITEM RECORDS.  FED TO THE ADCE BATCH FROM THE
000600* CARGO DECLARATION FRONT END AS A LINE-SEQUENTIAL TEXT FILE.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* ADCE001  09/03/1996  RGP  - INITIAL VERSION
001100* ADCE014  17/07/1997  MKS  - WIDENED DELIVERY-ADDRESS FROM
001200*                              40 TO 60 BYTES ON REQUEST OF
001300*                              CARGO DECLARATIONS UNIT
001400*-----------------------------------------------------------*
001500 01  ADCEORD-RECORD.
001600     05  ADCEORD-ORDER-ID         PIC X(12).
001700*                        E-COMMERCE ORDER IDENTIFIER
001800     05  ADCEORD-PID              PIC X(12).
001900*                        PRODUCT/ITEM IDENTIFIER
002000     05  ADCEORD-TIMESTAMP        PIC X(16).
002100*                        ORDER TIMESTAMP - DD/MM/YYYY HH:MM
002200     05  ADCEORD-IMPORTER-NAME    PIC X(30).
002300*                        CONSIGNEE (IMPORTER) NAME
002400     05  ADCEORD-DELIVERY-ADDR    PIC X(60).
002500*                        DELIVERY ADDRESS
002600     05  ADCEORD-PROD-CATEGORY    PIC X(30).
002700*                        CATALOGUE CATEGORY TEXT
002800     05  ADCEORD-PROD-TITLE       PIC X(60).
002900*                        ITEM TITLE TEXT
003000     05  ADCEORD-ITEM-DESC        PIC X(80).
003100*                        FREE-TEXT ITEM DESCRIPTION
003200     05  ADCEORD-ITEM-PRICE-INR   PIC 9(09)V99.
003300*                        DECLARED ITEM PRICE, INR
003400     05  ADCEORD-ORDER-VALUE-INR  PIC 9(09)V99.
003500*                        DECLARED TOTAL ORDER VALUE, INR
003600     05  FILLER                   PIC X(08).
