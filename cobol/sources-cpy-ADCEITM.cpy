000100* ADCEITM.CPYBK
000200*-----------------------------------------------------------*
000300* IN-MEMORY ITEM WORK RECORD - ONE ENTRY PER SURVIVING ORDER
000400* ITEM, CARRIED THROUGH PREP, THE IDENTITY ENGINE, AND THE
000500* CLASSIFICATION/VALUATION/PROTECTION CALLS.  HELD AS A TABLE
000600* IN ADCEMAIN; NEVER WRITTEN TO DISK IN THIS SHAPE.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* ADCE001  09/03/1996  RGP  - INITIAL VERSION
001100* ADCE006  02/08/1996  RGP  - ADDED WK-I-HS-CHAPTER SO THE
001200*                              VALUATION CALL NO LONGER HAS TO
001300*                              RE-DERIVE IT FROM THE HS CODE
001400* ADCE011  14/01/1997  MKS  - ADDED WK-I-DATE-DD/MM/YYYY-N
001500*                              REDEFINES FOR TIMESTAMP EDITING
001600*                              AFTER FEB-30 SLIPPED THROUGH
001700*-----------------------------------------------------------*
001800 01  WK-C-ITEM-TABLE.
001900     05  WK-C-ITEM-CNT            PIC 9(07)  COMP.
002000*                        NUMBER OF SURVIVING ITEMS IN TABLE
002100     05  WK-C-ITEM-ROW OCCURS 5000 TIMES
002200                         INDEXED BY WK-X-ITEM-NDX.
002300         10  WK-I-ORDER-ID        PIC X(12).
002400         10  WK-I-PID             PIC X(12).
002500         10  WK-I-TIMESTAMP       PIC X(16).
002600         10  WK-I-DATE-PARTS REDEFINES WK-I-TIMESTAMP.
002700             15  WK-I-DATE-DD-A   PIC XX.
002800             15  FILLER           PIC X.
002900             15  WK-I-DATE-MM-A   PIC XX.
003000             15  FILLER           PIC X.
003100             15  WK-I-DATE-YYYY-A PIC X(4).
003200             15  FILLER           PIC X.
003300             15  WK-I-TIME-HH-A   PIC XX.
003400             15  FILLER           PIC X.
003500             15  WK-I-TIME-MI-A   PIC XX.
003600         10  WK-I-IMPORTER-NAME   PIC X(30).
003700         10  WK-I-DELIVERY-ADDR   PIC X(60).
003800         10  WK-I-PROD-CATEGORY   PIC X(30).
003900         10  WK-I-PROD-TITLE      PIC X(60).
004000         10  WK-I-ITEM-DESC       PIC X(80).
004100         10  WK-I-ORDER-DATE      PIC X(10).
004200*                        DERIVED YYYY-MM-DD
004300         10  WK-I-IMPORTER-KEY    PIC X(102).
004400*                        LOWER(NAME) '|' LOWER(ADDR) '|' DATE
004500         10  WK-I-ITEM-PRICE-INR  PIC 9(09)V99.
004600         10  WK-I-ORDER-VAL-INR   PIC 9(09)V99.
004700         10  WK-I-ITEM-PRICE-AED  PIC 9(09)V99.
004800         10  WK-I-ORDER-VAL-AED   PIC 9(09)V99.
004900         10  WK-I-ORDER-COUNT     PIC 9(04).
005000*                        DISTINCT ORDERS ON THE IMPORTER-DAY
005100         10  WK-I-DAILY-TOT-AED   PIC 9(11)V99.
005200*                        IMPORTER-DAY ITEM TOTAL, AED
005300         10  WK-I-SPLIT-FLAG      PIC X(01).
005400             88  WK-I-IS-SPLIT             VALUE "Y".
005500         10  WK-I-EXCEEDS-FLAG    PIC X(01).
005600             88  WK-I-EXCEEDS-THRESHOLD    VALUE "Y".
005700         10  WK-I-REVENUE-RISK    PIC X(01).
005800             88  WK-I-IS-REVENUE-RISK      VALUE "Y".
005900         10  WK-I-HS-CODE         PIC X(06).
006000         10  WK-I-HS-CHAPTER      PIC 9(02).
006100         10  WK-I-CLASS-STATUS    PIC X(10).
006200         10  WK-I-CLASS-TEXT      PIC X(174).
006300*                        LOWERED CATEGORY+TITLE+DESCRIPTION
006400         10  WK-I-DUTY-AED        PIC 9(09)V99.
006500         10  WK-I-TARIFF-PCT      PIC 9(02)V99.
006600         10  WK-I-RISK-CODE       PIC X(12).
006700         10  WK-I-RISK-REASON     PIC X(200).
006800         10  WK-I-ITEM-VALID      PIC X(01).
006900             88  WK-I-ITEM-IS-VALID        VALUE "Y".
007000         10  FILLER               PIC X(10).
