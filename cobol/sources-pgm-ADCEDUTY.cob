000100 IDENTIFICATION DIVISION.
000200************************
000300 PROGRAM-ID.     ADCEDUTY.
000400 AUTHOR.         M K SHARMA.
000500 INSTALLATION.   ABU DHABI CUSTOMS - E-COMMERCE UNIT.
000600 DATE-WRITTEN.   09 MAR 1996.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION :  LEVEL 3 VALUATION ENGINE - CALLED ONCE PER
001000*               SURVIVING ORDER ITEM BY ADCEMAIN, AFTER ADCECLAS
001100*               HAS ASSIGNED THE HS CHAPTER.  LOOKS UP THE DUTY
001200*               RATE FROM THE TARIFF TABLE (PASSED BY REFERENCE
001300*               ALONGSIDE THE LINKAGE AREA) AND APPLIES THE
001400*               DE-MINIMIS RULE BEFORE COMPUTING DUTY-AED.
001500*===============================================================
001600*HISTORY OF MODIFICATION:
001700*===============================================================
001800*ADCE002  09/03/1996  RGP  - INITIAL VERSION - FLAT 5 PCT DUTY
001900*                             ON EVERY ITEM, NO DE-MINIMIS
002000*---------------------------------------------------------------
002100*ADCE010  02/12/1996  RGP  - TARIFF TABLE LOOKUP ADDED - RATE NOW
002200*                             VARIES BY HS CHAPTER PER CIRCULAR
002300*                             4/96 SCHEDULE 2
002400*---------------------------------------------------------------
002500*ADCE013  14/01/1997  MKS  - DE-MINIMIS THRESHOLD ADDED - ITEMS
002600*                             ON A LOW-VALUE IMPORTER-DAY (AED
002700*                             1000 OR LESS) NO LONGER PAY DUTY
002800*---------------------------------------------------------------
002900*ADCE016  03/04/1998  MKS  - Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                             PROGRAM, NO CHANGE REQUIRED
003100*---------------------------------------------------------------
003200*ADCE021  25/07/2000  TVR  - CR 1088 - DUTY-AED NOW COMPUTED
003300*                             ROUNDED (WAS TRUNCATING, LOSING A
003400*                             FILS ON ABOUT 1 ITEM IN 20)
003500*---------------------------------------------------------------
003600*ADCE040  16/09/2002  TVR  - CR 1194 - WK-C-RATE-FOUND-SW MOVED TO
003700*                             77-LEVEL PER THE UNIT'S STANDING
003800*                             ITEM-LEVEL PRACTICE FOR STANDALONE
003900*                             SWITCHES AND COUNTERS
004000*---------------------------------------------------------------
004100 EJECT
004200************************
004300 ENVIRONMENT DIVISION.
004400************************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA
004900                 UPSI-0 IS UPSI-SWITCH-0
005000                   ON  STATUS IS U0-ON
005100                   OFF STATUS IS U0-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    NO FILES OWNED BY THIS PROGRAM - PURE TABLE LOOKUP ENGINE.
005500 EJECT
005600*****************
005700 DATA DIVISION.
005800*****************
005900 FILE SECTION.
006000
006100***************************
006200 WORKING-STORAGE SECTION.
006300***************************
006400 01  FILLER              PIC X(24)  VALUE
006500     "** PROGRAM ADCEDUTY **".
006600
006700 77  WK-C-RATE-FOUND-SW    PIC X(01)  VALUE "N".
006800     88  WK-C-RATE-IS-FOUND            VALUE "Y".
006900
007000*---------------------------------------------------------------
007100*DEFAULT DUTY RATE - APPLIED WHEN NO TARIFF ROW COVERS THE ITEM'S
007200*HS CHAPTER (INCLUDING THE UNCLASSIFIED CHAPTER 99 FALLBACK FROM
007300*ADCECLAS).  HELD AS A GROUP SO THE WHOLE/FRACTION SPLIT BELOW
007400*CAN FEED THE Y800 TRACE DISPLAY WITHOUT AN INTRINSIC FUNCTION.
007500*---------------------------------------------------------------
007600 01  WK-C-DEFAULT-RATE.
007700     05  WK-C-DEFAULT-RATE-PCT   PIC 9(02)V99  VALUE 5.00.
007800 01  WK-C-DEFAULT-RATE-ALT REDEFINES WK-C-DEFAULT-RATE.
007900     05  WK-C-DEFAULT-RATE-WHOLE PIC 99.
008000     05  WK-C-DEFAULT-RATE-FRAC  PIC 99.
008100
008200 01  WK-C-DEMINIMIS-AED     PIC 9(11)V99  VALUE 1000.00.
008300*                        ITEMS ON AN IMPORTER-DAY AT OR BELOW
008400*                        THIS AED TOTAL CARRY NO DUTY - CIRCULAR
008500*                        4/96 SCHEDULE 4
008600
008700 01  WK-C-MATCH-CHAP.
008800     05  WK-C-MATCH-CHAP-NUM     PIC 9(02).
008900 01  WK-C-MATCH-CHAP-ALPHA REDEFINES WK-C-MATCH-CHAP
009000                             PIC X(02).
009100*                        RAW-BYTE VIEW USED BY THE Y800 TRACE
009200*                        DISPLAY WHEN UPSI-0 IS ON (DEBUG RUN)
009300 EJECT
009400 LINKAGE SECTION.
009500*******************
009600 COPY XDUTY.
009700 COPY ADCETTB.
009800 EJECT
009900 PROCEDURE DIVISION USING WK-C-XDUTY-RECORD, WK-C-TARIFF-TABLE.
010000*****************************************************************
010100 MAIN-MODULE.
010200     MOVE WK-C-XDUTY-HS-CHAP  TO WK-C-MATCH-CHAP-NUM.
010300     IF  U0-ON
010400         DISPLAY "ADCEDUTY - LOOKING UP CHAPTER (RAW) "
010500                 WK-C-MATCH-CHAP-ALPHA.
010600
010700     PERFORM A000-LOOKUP-TARIFF-RATE
010800        THRU A099-LOOKUP-TARIFF-RATE-EX.
010900     PERFORM B000-COMPUTE-DUTY
011000        THRU B099-COMPUTE-DUTY-EX.
011100     GOBACK.
011200 EJECT
011300*---------------------------------------------------------------
011400*A000-LOOKUP-TARIFF-RATE - SCANS THE TARIFF TABLE IN FILE ORDER
011500*FOR THE FIRST ROW WHOSE CHAPTER-START/CHAPTER-END RANGE COVERS
011600*THE ITEM'S HS CHAPTER.  NO MATCH LEAVES THE DEFAULT 5 PCT RATE
011700*IN PLACE - SEE WK-C-DEFAULT-RATE ABOVE.
011800*---------------------------------------------------------------
011900 A000-LOOKUP-TARIFF-RATE.
012000*---------------------------------------------------------------
012100     MOVE "N"                          TO WK-C-RATE-FOUND-SW.
012200     MOVE WK-C-DEFAULT-RATE-PCT         TO WK-C-XDUTY-RATE-PCT.
012300
012400     IF  WK-C-TARIFF-ROW-CNT = ZERO
012500         GO TO A099-LOOKUP-TARIFF-RATE-EX.
012600
012700     SET WK-X-TARIFF-NDX TO 1.
012800     PERFORM C000-TEST-ONE-TARIFF-ROW
012900        THRU C099-TEST-ONE-TARIFF-ROW-EX
013000        VARYING WK-X-TARIFF-NDX FROM 1 BY 1
013100        UNTIL WK-X-TARIFF-NDX > WK-C-TARIFF-ROW-CNT
013200           OR WK-C-RATE-IS-FOUND.
013300*---------------------------------------------------------------
013400 A099-LOOKUP-TARIFF-RATE-EX.
013500*---------------------------------------------------------------
013600     EXIT.
013700 EJECT
013800*---------------------------------------------------------------
013900 C000-TEST-ONE-TARIFF-ROW.
014000*---------------------------------------------------------------
014100     IF  WK-C-XDUTY-HS-CHAP >= WK-C-TARIFF-CH-START (WK-X-TARIFF-NDX)
014200     AND WK-C-XDUTY-HS-CHAP <= WK-C-TARIFF-CH-END   (WK-X-TARIFF-NDX)
014300         MOVE WK-C-TARIFF-RATE-PCT (WK-X-TARIFF-NDX)
014400                                    TO WK-C-XDUTY-RATE-PCT
014500         SET WK-C-RATE-IS-FOUND    TO TRUE.
014600*---------------------------------------------------------------
014700 C099-TEST-ONE-TARIFF-ROW-EX.
014800*---------------------------------------------------------------
014900     EXIT.
015000 EJECT
015100*---------------------------------------------------------------
015200*B000-COMPUTE-DUTY - APPLIES THE DE-MINIMIS RULE (CIRCULAR 4/96
015300*SCHEDULE 4) BEFORE COMPUTING DUTY-AED.  ROUNDED IS THE STANDARD
015400*COBOL NEAREST-AWAY-FROM-ZERO RULE, WHICH IS THE HALF-AWAY-FROM-
015500*ZERO ROUNDING CIRCULAR 4/96 CALLS FOR.
015600*---------------------------------------------------------------
015700 B000-COMPUTE-DUTY.
015800*---------------------------------------------------------------
015900     IF  WK-C-XDUTY-DAILY-AED > WK-C-DEMINIMIS-AED
016000         COMPUTE WK-C-XDUTY-DUTY-AED ROUNDED =
016100                 WK-C-XDUTY-ITEM-AED * (WK-C-XDUTY-RATE-PCT / 100)
016200     ELSE
016300         MOVE ZERO                TO WK-C-XDUTY-DUTY-AED.
016400*---------------------------------------------------------------
016500 B099-COMPUTE-DUTY-EX.
016600*---------------------------------------------------------------
016700     EXIT.
016800
016900******************************************************************
017000***************** END OF PROGRAM SOURCE - ADCEDUTY ***************
017100******************************************************************
