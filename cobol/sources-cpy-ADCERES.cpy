000100* ADCERES.CPYBK
000200*-----------------------------------------------------------*
000300* RESULT-ITEM OUTPUT RECORD - ONE PER SURVIVING ORDER ITEM,
000400* AFTER ALL FOUR ENGINES HAVE RUN.  IDENTICAL LAYOUT IS ALSO
000500* USED FOR THE HIGH-PRIORITY ALERTS EXTRACT (ADCEALR FD) -
000600* SAME COPYBOOK, TWO FDS, PER ADCE HOUSE PRACTICE OF NOT
000700* DUPLICATING A RECORD SHAPE.
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------*
001100* ADCE001  09/03/1996  RGP  - INITIAL VERSION
001200* ADCE017  05/02/1998  MKS  - WIDENED RISK-REASON FROM 120 TO
001300*                              200 BYTES - TWO-PROFILE HITS
001400*                              WERE TRUNCATING
001500*-----------------------------------------------------------*
001600 01  ADCERES-RECORD.
001700     05  ADCERES-ORDER-ID         PIC X(12).
001800     05  ADCERES-SPLIT-FLAG       PIC X(01).
001900*                        Y IF IMPORTER-DAY HAD >1 ORDER
002000     05  ADCERES-DUTY-AED         PIC 9(09)V99.
002100     05  ADCERES-RISK-CODE        PIC X(12).
002200*                        PIPE-JOINED A1/A2/B1/B2 OR NONE
002300     05  ADCERES-RISK-REASON      PIC X(200).
002400     05  ADCERES-ORDER-DATE       PIC X(10).
002500*                        DERIVED YYYY-MM-DD
002600     05  ADCERES-IMPORTER-NAME    PIC X(30).
002700     05  ADCERES-ITEM-PRICE-AED   PIC 9(09)V99.
002800     05  ADCERES-DAILY-TOT-AED    PIC 9(11)V99.
002900     05  ADCERES-ORDER-COUNT      PIC 9(04).
003000     05  ADCERES-EXCEEDS-FLAG     PIC X(01).
003100     05  ADCERES-HS-CODE          PIC X(06).
003200     05  ADCERES-TARIFF-PCT       PIC 9(02)V99.
003300     05  ADCERES-CLASS-STATUS     PIC X(10).
003400     05  FILLER                   PIC X(20).
