000100 IDENTIFICATION DIVISION.
000200************************
000300 PROGRAM-ID.     ADCECLAS.
000400 AUTHOR.         R G PILLAI.
000500 INSTALLATION.   ABU DHABI CUSTOMS - E-COMMERCE UNIT.
000600 DATE-WRITTEN.   09 MAR 1996.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION :  LEVEL 2 CLASSIFICATION ENGINE - CALLED ONCE PER
001000*               SURVIVING ORDER ITEM BY ADCEMAIN.  ASSIGNS A
001100*               6-DIGIT HS CODE BY SCANNING THE FIXED KEYWORD
001200*               RULE TABLE BELOW IN LISTED ORDER; THE FIRST
001300*               RULE WHOSE PATTERN MATCHES THE LOWERED CATEGORY
001400*               + TITLE + DESCRIPTION TEXT WINS.  NO MATCH
001500*               FALLS BACK TO HS 999999 / NO_MATCH.
001600*===============================================================
001700*HISTORY OF MODIFICATION:
001800*===============================================================
001900*ADCE001  09/03/1996  RGP  - INITIAL VERSION - 26 KEYWORD RULES
002000*                             PER VALUATION SECTION CIRCULAR 4/96
002100*---------------------------------------------------------------
002200*ADCE008  19/10/1996  RGP  - RULE 25/26 (PHONE/TABLET CASE
002300*                             /COVER) ADDED - WAS FALLING TO
002400*                             CHAPTER 39 PLASTICS BEFORE
002500*---------------------------------------------------------------
002600*ADCE015  03/04/1998  MKS  - Y2K REVIEW - NO DATE FIELDS IN THIS
002700*                             PROGRAM, NO CHANGE REQUIRED
002800*---------------------------------------------------------------
002900*ADCE022  11/09/2001  TVR  - CR 1140 - ADDED RULE 17 (CAR MAT /
003000*                             FLOOR MAT / CAR INTERIOR) FOR THE
003100*                             NEW AUTO-ACCESSORY CATALOGUE ENTRY
003200*---------------------------------------------------------------
003300*ADCE041  16/09/2002  TVR  - CR 1194 - WK-C-LOAD-NDX COLLAPSED TO
003400*                             A STANDALONE 77-LEVEL ITEM PER THE
003500*                             UNIT'S STANDING ITEM-LEVEL PRACTICE
003600*                             FOR STANDALONE SWITCHES AND COUNTERS
003700*---------------------------------------------------------------
003800*ADCE043  23/09/2002  RGP  - CR 1197 - B000-TEST-ONE-RULE WAS
003900*                             MISSING THE END-IF AFTER THE TOKEN-A
004000*                             HIT TEST, SO THE OUTER ELSE BOUND TO
004100*                             THE WRONG IF AND EVERY TWO-TOKEN RULE
004200*                             (1-7, 25-26) WAS FALLING THROUGH TO
004300*                             NO_MATCH - SCOPED BOTH BRANCHES WITH
004400*                             EXPLICIT END-IF, NO LOGIC CHANGE
004500*---------------------------------------------------------------
004600 EJECT
004700***********************
004800 ENVIRONMENT DIVISION.
004900***********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA
005400                 UPSI-0 IS UPSI-SWITCH-0
005500                   ON  STATUS IS U0-ON
005600                   OFF STATUS IS U0-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    NO FILES OWNED BY THIS PROGRAM - PURE TABLE LOOKUP ENGINE.
006000 EJECT
006100****************
006200 DATA DIVISION.
006300****************
006400 FILE SECTION.
006500
006600**************************
006700 WORKING-STORAGE SECTION.
006800**************************
006900 01  FILLER              PIC X(24)  VALUE
007000     "** PROGRAM ADCECLAS **".
007100
007200 01  WK-C-TABLE-LOADED-SW     PIC X(01)  VALUE "N".
007300     88  WK-C-TABLE-IS-LOADED            VALUE "Y".
007400
007500*---------------------------------------------------------------
007600*KEYWORD RULE TABLE - ONE ROW PER PATTERN ALTERNATIVE.  SEVERAL
007700*ROWS SHARE A RULE NUMBER WHERE THE BUSINESS RULE OFFERS A
007800*CHOICE OF KEYWORDS ("A OR B"); THE TABLE IS SCANNED TOP TO
007900*BOTTOM SO THE RULE-NUMBER ORDER FROM CIRCULAR 4/96 IS KEPT
008000*REGARDLESS OF WHICH ALTERNATIVE ACTUALLY FIRES.  TOKA-LEN OF
008100*ZERO MEANS THE RULE HAS NO LEADING TOKEN - ONLY TOKEN-B IS
008200*TESTED AS A PLAIN SUBSTRING.
008300*---------------------------------------------------------------
008400 01  WK-C-CLASS-RULE-TABLE.
008500     05  WK-C-CLASS-RULE OCCURS 55 TIMES
008600                         INDEXED BY WK-X-CLASS-NDX.
008700         10  WK-C-CLS-RULE-NO     PIC 9(02).
008800         10  WK-C-CLS-TOKEN-A     PIC X(20).
008900         10  WK-C-CLS-TOKA-LEN    PIC 9(02)  COMP.
009000         10  WK-C-CLS-TOKEN-B     PIC X(20).
009100         10  WK-C-CLS-TOKB-LEN    PIC 9(02)  COMP.
009200         10  WK-C-CLS-HS-CODE     PIC X(06).
009300
009400 01  WK-C-FIND-WORK.
009500     05  WK-C-FIND-TOKEN       PIC X(20).
009600     05  WK-C-FIND-TOKLEN      PIC 9(02)  COMP.
009700     05  WK-C-FIND-START-POS   PIC 9(03)  COMP.
009800     05  WK-C-FIND-RESULT-POS  PIC 9(03)  COMP.
009900     05  WK-C-SCAN-POS         PIC 9(03)  COMP.
010000     05  WK-C-SCAN-LIMIT       PIC 9(03)  COMP.
010100     05  WK-C-SCAN-A-POS       PIC 9(03)  COMP.
010200
010300 77  WK-C-LOAD-NDX         PIC 9(02)  COMP.
010400 EJECT
010500 LINKAGE SECTION.
010600******************
010700 COPY XCLAS.
010800 EJECT
010900 PROCEDURE DIVISION USING WK-C-XCLAS-RECORD.
011000*********************************************
011100 MAIN-MODULE.
011200     IF  NOT WK-C-TABLE-IS-LOADED
011300         PERFORM A050-INITIALIZE-CLASS-TABLE
011400            THRU A050-INITIALIZE-CLASS-TABLE-EX
011500         SET WK-C-TABLE-IS-LOADED TO TRUE.
011600
011700     PERFORM A000-CLASSIFY-ITEM
011800        THRU A099-CLASSIFY-ITEM-EX.
011900     GOBACK.
012000 EJECT
012100*---------------------------------------------------------------
012200 A000-CLASSIFY-ITEM.
012300*---------------------------------------------------------------
012400     MOVE SPACES              TO WK-C-XCLAS-HS-CODE.
012500     MOVE SPACES              TO WK-C-XCLAS-STATUS.
012600     MOVE ZERO                TO WK-C-XCLAS-HS-CHAP.
012700
012800     SET WK-X-CLASS-NDX TO 1.
012900     PERFORM B000-TEST-ONE-RULE
013000        THRU B099-TEST-ONE-RULE-EX
013100        VARYING WK-X-CLASS-NDX FROM 1 BY 1
013200        UNTIL WK-X-CLASS-NDX > 55
013300           OR WK-C-XCLAS-HS-CODE NOT = SPACES.
013400
013500     IF  WK-C-XCLAS-HS-CODE = SPACES
013600         MOVE "999999"        TO WK-C-XCLAS-HS-CODE
013700         MOVE "NO_MATCH"      TO WK-C-XCLAS-STATUS
013800     ELSE
013900         MOVE "RULE_MATCH"    TO WK-C-XCLAS-STATUS.
014000
014100     MOVE WK-C-XCLAS-HS-CODE (1:2)  TO WK-C-XCLAS-HS-CHAP.
014200*---------------------------------------------------------------
014300 A099-CLASSIFY-ITEM-EX.
014400*---------------------------------------------------------------
014500     EXIT.
014600 EJECT
014700*---------------------------------------------------------------
014800*B000-TEST-ONE-RULE - TEST A SINGLE RULE ROW.  RULES WITH NO
014900*LEADING TOKEN (TOKA-LEN = ZERO) ARE A PLAIN SUBSTRING TEST OF
015000*TOKEN-B; RULES WITH A LEADING TOKEN REQUIRE TOKEN-A TO BE
015100*FOUND FIRST, THEN TOKEN-B ANYWHERE AFTER IT.
015200*---------------------------------------------------------------
015300 B000-TEST-ONE-RULE.
015400*---------------------------------------------------------------
015500     IF  WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX) = ZERO
015600         MOVE WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX)
015700                                   TO WK-C-FIND-TOKEN
015800         MOVE WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX)
015900                                   TO WK-C-FIND-TOKLEN
016000         MOVE 1                   TO WK-C-FIND-START-POS
016100         PERFORM C000-FIND-SUBSTRING
016200            THRU C099-FIND-SUBSTRING-EX
016300         IF  WK-C-FIND-RESULT-POS NOT = ZERO
016400             MOVE WK-C-CLS-HS-CODE (WK-X-CLASS-NDX)
016500                                   TO WK-C-XCLAS-HS-CODE
016600         END-IF
016700     ELSE
016800         MOVE WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX)
016900                                   TO WK-C-FIND-TOKEN
017000         MOVE WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX)
017100                                   TO WK-C-FIND-TOKLEN
017200         MOVE 1                   TO WK-C-FIND-START-POS
017300         PERFORM C000-FIND-SUBSTRING
017400            THRU C099-FIND-SUBSTRING-EX
017500         IF  WK-C-FIND-RESULT-POS NOT = ZERO
017600             MOVE WK-C-FIND-RESULT-POS TO WK-C-SCAN-A-POS
017700             MOVE WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX)
017800                                   TO WK-C-FIND-TOKEN
017900             MOVE WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX)
018000                                   TO WK-C-FIND-TOKLEN
018100             COMPUTE WK-C-FIND-START-POS =
018200                     WK-C-SCAN-A-POS + 1
018300             PERFORM C000-FIND-SUBSTRING
018400                THRU C099-FIND-SUBSTRING-EX
018500             IF  WK-C-FIND-RESULT-POS NOT = ZERO
018600                 MOVE WK-C-CLS-HS-CODE (WK-X-CLASS-NDX)
018700                                   TO WK-C-XCLAS-HS-CODE
018800             END-IF
018900         END-IF
019000     END-IF.
019100*---------------------------------------------------------------
019200 B099-TEST-ONE-RULE-EX.
019300*---------------------------------------------------------------
019400     EXIT.
019500 EJECT
019600*---------------------------------------------------------------
019700*C000-FIND-SUBSTRING - GENERIC KEYWORD SCAN.  SEARCHES
019800*WK-C-XCLAS-TEXT FROM WK-C-FIND-START-POS FOR WK-C-FIND-TOKEN
019900*(WK-C-FIND-TOKLEN BYTES); RETURNS THE FIRST HIT POSITION IN
020000*WK-C-FIND-RESULT-POS, OR ZERO WHEN NOT FOUND.
020100*---------------------------------------------------------------
020200 C000-FIND-SUBSTRING.
020300*---------------------------------------------------------------
020400     MOVE ZERO  TO WK-C-FIND-RESULT-POS.
020500     IF  WK-C-FIND-TOKLEN NOT = ZERO
020600         MOVE WK-C-FIND-START-POS  TO WK-C-SCAN-POS
020700         COMPUTE WK-C-SCAN-LIMIT =
020800                 174 - WK-C-FIND-TOKLEN + 1
020900         PERFORM C050-COMPARE-AT-POS
021000            THRU C050-COMPARE-AT-POS-EX
021100            VARYING WK-C-SCAN-POS FROM WK-C-SCAN-POS BY 1
021200            UNTIL WK-C-SCAN-POS > WK-C-SCAN-LIMIT
021300               OR WK-C-FIND-RESULT-POS NOT = ZERO.
021400*---------------------------------------------------------------
021500 C099-FIND-SUBSTRING-EX.
021600*---------------------------------------------------------------
021700     EXIT.
021800 EJECT
021900*---------------------------------------------------------------
022000 C050-COMPARE-AT-POS.
022100*---------------------------------------------------------------
022200     IF  WK-C-XCLAS-TEXT (WK-C-SCAN-POS : WK-C-FIND-TOKLEN) =
022300         WK-C-FIND-TOKEN (1 : WK-C-FIND-TOKLEN)
022400         MOVE WK-C-SCAN-POS  TO WK-C-FIND-RESULT-POS.
022500*---------------------------------------------------------------
022600 C050-COMPARE-AT-POS-EX.
022700*---------------------------------------------------------------
022800     EXIT.
022900 EJECT
023000*---------------------------------------------------------------
023100*A050-INITIALIZE-CLASS-TABLE - LOADS THE 55-ROW KEYWORD TABLE.
023200*BUILT WITH EXPLICIT MOVES RATHER THAN VALUE CLAUSES SO EACH
023300*ROW CAN CARRY ITS RULE NUMBER FOR MAINTENANCE - GREP THE RULE
023400*NUMBER TO FIND EVERY ALTERNATIVE FOR A GIVEN HS CODE.
023500*---------------------------------------------------------------
023600 A050-INITIALIZE-CLASS-TABLE.
023700*---------------------------------------------------------------
023800     SET WK-X-CLASS-NDX TO 1.
023900     MOVE  1                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
024000     MOVE "MENS"              TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
024100     MOVE  4                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
024200     MOVE "SHIRT"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
024300     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
024400     MOVE "620520"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
024500
024600     SET WK-X-CLASS-NDX TO 2.
024700     MOVE  2                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
024800     MOVE "MENS"              TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
024900     MOVE  4                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
025000     MOVE "JEANS"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
025100     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
025200     MOVE "620342"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
025300
025400     SET WK-X-CLASS-NDX TO 3.
025500     MOVE  3                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
025600     MOVE "MENS"              TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
025700     MOVE  4                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
025800     MOVE "TROUSER"           TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
025900     MOVE  7                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
026000     MOVE "620349"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
026100
026200     SET WK-X-CLASS-NDX TO 4.
026300     MOVE  3                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
026400     MOVE "MENS"              TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
026500     MOVE  4                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
026600     MOVE "PANT"              TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
026700     MOVE  4                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
026800     MOVE "620349"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
026900
027000     SET WK-X-CLASS-NDX TO 5.
027100     MOVE  4                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
027200     MOVE "MENS"              TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
027300     MOVE  4                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
027400     MOVE "JACKET"            TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
027500     MOVE  6                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
027600     MOVE "620333"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
027700
027800     SET WK-X-CLASS-NDX TO 6.
027900     MOVE  5                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
028000     MOVE "WOMENS"            TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
028100     MOVE  6                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
028200     MOVE "SHIRT"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
028300     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
028400     MOVE "620640"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
028500
028600     SET WK-X-CLASS-NDX TO 7.
028700     MOVE  5                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
028800     MOVE "LADIES"            TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
028900     MOVE  6                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
029000     MOVE "SHIRT"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
029100     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
029200     MOVE "620640"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
029300
029400     SET WK-X-CLASS-NDX TO 8.
029500     MOVE  5                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
029600     MOVE "WOMENS"            TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
029700     MOVE  6                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
029800     MOVE "TOP"               TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
029900     MOVE  3                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
030000     MOVE "620640"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
030100
030200     SET WK-X-CLASS-NDX TO 9.
030300     MOVE  5                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
030400     MOVE "LADIES"            TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
030500     MOVE  6                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
030600     MOVE "TOP"               TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
030700     MOVE  3                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
030800     MOVE "620640"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
030900
031000     SET WK-X-CLASS-NDX TO 10.
031100     MOVE  6                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
031200     MOVE "WOMENS"            TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
031300     MOVE  6                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
031400     MOVE "JEANS"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
031500     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
031600     MOVE "620462"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
031700
031800     SET WK-X-CLASS-NDX TO 11.
031900     MOVE  6                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
032000     MOVE "LADIES"            TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
032100     MOVE  6                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
032200     MOVE "JEANS"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
032300     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
032400     MOVE "620462"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
032500
032600     SET WK-X-CLASS-NDX TO 12.
032700     MOVE  7                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
032800     MOVE "WOMENS"            TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
032900     MOVE  6                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
033000     MOVE "DRESS"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
033100     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
033200     MOVE "620444"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
033300
033400     SET WK-X-CLASS-NDX TO 13.
033500     MOVE  7                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
033600     MOVE "LADIES"            TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
033700     MOVE  6                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
033800     MOVE "DRESS"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
033900     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
034000     MOVE "620444"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
034100
034200     SET WK-X-CLASS-NDX TO 14.
034300     MOVE  8                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
034400     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
034500     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
034600     MOVE "MUFFLER"           TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
034700     MOVE  7                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
034800     MOVE "621410"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
034900
035000     SET WK-X-CLASS-NDX TO 15.
035100     MOVE  8                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
035200     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
035300     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
035400     MOVE "SCARF"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
035500     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
035600     MOVE "621410"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
035700
035800     SET WK-X-CLASS-NDX TO 16.
035900     MOVE  9                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
036000     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
036100     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
036200     MOVE "TOWEL"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
036300     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
036400     MOVE "630260"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
036500
036600     SET WK-X-CLASS-NDX TO 17.
036700     MOVE 10                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
036800     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
036900     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
037000     MOVE "POWER BANK"        TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
037100     MOVE 10                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
037200     MOVE "850760"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
037300
037400     SET WK-X-CLASS-NDX TO 18.
037500     MOVE 10                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
037600     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
037700     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
037800     MOVE "PORTABLE CHARGER"  TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
037900     MOVE 16                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
038000     MOVE "850760"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
038100
038200     SET WK-X-CLASS-NDX TO 19.
038300     MOVE 11                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
038400     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
038500     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
038600     MOVE "BATTERY"           TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
038700     MOVE  7                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
038800     MOVE "850760"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
038900
039000     SET WK-X-CLASS-NDX TO 20.
039100     MOVE 11                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
039200     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
039300     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
039400     MOVE "LITHIUM"           TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
039500     MOVE  7                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
039600     MOVE "850760"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
039700
039800     SET WK-X-CLASS-NDX TO 21.
039900     MOVE 12                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
040000     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
040100     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
040200     MOVE "MOBILE"            TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
040300     MOVE  6                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
040400     MOVE "851712"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
040500
040600     SET WK-X-CLASS-NDX TO 22.
040700     MOVE 12                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
040800     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
040900     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
041000     MOVE "PHONE"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
041100     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
041200     MOVE "851712"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
041300
041400     SET WK-X-CLASS-NDX TO 23.
041500     MOVE 12                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
041600     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
041700     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
041800     MOVE "SMARTPHONE"        TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
041900     MOVE 10                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
042000     MOVE "851712"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
042100
042200     SET WK-X-CLASS-NDX TO 24.
042300     MOVE 13                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
042400     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
042500     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
042600     MOVE "TABLET"            TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
042700     MOVE  6                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
042800     MOVE "847130"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
042900
043000     SET WK-X-CLASS-NDX TO 25.
043100     MOVE 13                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
043200     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
043300     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
043400     MOVE "IPAD"              TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
043500     MOVE  4                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
043600     MOVE "847130"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
043700
043800     SET WK-X-CLASS-NDX TO 26.
043900     MOVE 14                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
044000     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
044100     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
044200     MOVE "ROUTER"            TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
044300     MOVE  6                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
044400     MOVE "851762"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
044500
044600     SET WK-X-CLASS-NDX TO 27.
044700     MOVE 14                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
044800     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
044900     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
045000     MOVE "MODEM"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
045100     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
045200     MOVE "851762"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
045300
045400     SET WK-X-CLASS-NDX TO 28.
045500     MOVE 15                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
045600     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
045700     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
045800     MOVE "CAMERA"            TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
045900     MOVE  6                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
046000     MOVE "852580"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
046100
046200     SET WK-X-CLASS-NDX TO 29.
046300     MOVE 15                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
046400     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
046500     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
046600     MOVE "WEBCAM"            TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
046700     MOVE  6                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
046800     MOVE "852580"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
046900
047000     SET WK-X-CLASS-NDX TO 30.
047100     MOVE 16                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
047200     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
047300     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
047400     MOVE "DRONE"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
047500     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
047600     MOVE "880692"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
047700
047800     SET WK-X-CLASS-NDX TO 31.
047900     MOVE 16                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
048000     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
048100     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
048200     MOVE "QUADCOPTER"        TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
048300     MOVE 10                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
048400     MOVE "880692"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
048500
048600     SET WK-X-CLASS-NDX TO 32.
048700     MOVE 16                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
048800     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
048900     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
049000     MOVE "UAV"               TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
049100     MOVE  3                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
049200     MOVE "880692"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
049300
049400     SET WK-X-CLASS-NDX TO 33.
049500     MOVE 17                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
049600     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
049700     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
049800     MOVE "CAR MAT"           TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
049900     MOVE  7                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
050000     MOVE "570500"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
050100
050200     SET WK-X-CLASS-NDX TO 34.
050300     MOVE 17                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
050400     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
050500     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
050600     MOVE "FLOOR MAT"         TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
050700     MOVE  9                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
050800     MOVE "570500"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
050900
051000     SET WK-X-CLASS-NDX TO 35.
051100     MOVE 17                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
051200     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
051300     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
051400     MOVE "CAR INTERIOR"      TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
051500     MOVE 12                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
051600     MOVE "570500"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
051700
051800     SET WK-X-CLASS-NDX TO 36.
051900     MOVE 18                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
052000     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
052100     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
052200     MOVE "CAR ACCESSORY"     TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
052300     MOVE 13                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
052400     MOVE "870899"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
052500
052600     SET WK-X-CLASS-NDX TO 37.
052700     MOVE 18                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
052800     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
052900     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
053000     MOVE "AUTO ACCESSORY"    TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
053100     MOVE 14                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
053200     MOVE "870899"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
053300
053400     SET WK-X-CLASS-NDX TO 38.
053500     MOVE 19                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
053600     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
053700     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
053800     MOVE "NECKLACE"          TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
053900     MOVE  8                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
054000     MOVE "711719"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
054100
054200     SET WK-X-CLASS-NDX TO 39.
054300     MOVE 19                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
054400     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
054500     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
054600     MOVE "CHAIN"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
054700     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
054800     MOVE "711719"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
054900
055000     SET WK-X-CLASS-NDX TO 40.
055100     MOVE 20                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
055200     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
055300     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
055400     MOVE "BANGLE"            TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
055500     MOVE  6                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
055600     MOVE "711719"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
055700
055800     SET WK-X-CLASS-NDX TO 41.
055900     MOVE 20                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
056000     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
056100     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
056200     MOVE "BRACELET"          TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
056300     MOVE  8                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
056400     MOVE "711719"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
056500
056600     SET WK-X-CLASS-NDX TO 42.
056700     MOVE 21                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
056800     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
056900     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
057000     MOVE "RING"              TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
057100     MOVE  4                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
057200     MOVE "711319"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
057300
057400     SET WK-X-CLASS-NDX TO 43.
057500     MOVE 22                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
057600     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
057700     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
057800     MOVE "EARRING"           TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
057900     MOVE  7                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
058000     MOVE "711711"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
058100
058200     SET WK-X-CLASS-NDX TO 44.
058300     MOVE 23                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
058400     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
058500     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
058600     MOVE "PLANT CONTAINER"   TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
058700     MOVE 15                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
058800     MOVE "691390"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
058900
059000     SET WK-X-CLASS-NDX TO 45.
059100     MOVE 23                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
059200     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
059300     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
059400     MOVE "POT"               TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
059500     MOVE  3                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
059600     MOVE "691390"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
059700
059800     SET WK-X-CLASS-NDX TO 46.
059900     MOVE 23                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
060000     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
060100     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
060200     MOVE "PLANTER"           TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
060300     MOVE  7                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
060400     MOVE "691390"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
060500
060600     SET WK-X-CLASS-NDX TO 47.
060700     MOVE 24                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
060800     MOVE SPACES           TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
060900     MOVE ZERO             TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
061000     MOVE "FURNITURE"         TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
061100     MOVE  9                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
061200     MOVE "940380"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
061300
061400     SET WK-X-CLASS-NDX TO 48.
061500     MOVE 25                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
061600     MOVE "CASE"              TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
061700     MOVE  4                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
061800     MOVE "PHONE"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
061900     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
062000     MOVE "392690"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
062100
062200     SET WK-X-CLASS-NDX TO 49.
062300     MOVE 25                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
062400     MOVE "COVER"             TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
062500     MOVE  5                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
062600     MOVE "PHONE"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
062700     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
062800     MOVE "392690"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
062900
063000     SET WK-X-CLASS-NDX TO 50.
063100     MOVE 25                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
063200     MOVE "PHONE"             TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
063300     MOVE  5                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
063400     MOVE "CASE"              TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
063500     MOVE  4                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
063600     MOVE "392690"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
063700
063800     SET WK-X-CLASS-NDX TO 51.
063900     MOVE 25                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
064000     MOVE "PHONE"             TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
064100     MOVE  5                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
064200     MOVE "COVER"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
064300     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
064400     MOVE "392690"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
064500
064600     SET WK-X-CLASS-NDX TO 52.
064700     MOVE 26                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
064800     MOVE "CASE"              TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
064900     MOVE  4                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
065000     MOVE "TABLET"            TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
065100     MOVE  6                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
065200     MOVE "420292"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
065300
065400     SET WK-X-CLASS-NDX TO 53.
065500     MOVE 26                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
065600     MOVE "COVER"             TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
065700     MOVE  5                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
065800     MOVE "TABLET"            TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
065900     MOVE  6                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
066000     MOVE "420292"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
066100
066200     SET WK-X-CLASS-NDX TO 54.
066300     MOVE 26                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
066400     MOVE "TABLET"            TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
066500     MOVE  6                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
066600     MOVE "CASE"              TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
066700     MOVE  4                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
066800     MOVE "420292"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
066900
067000     SET WK-X-CLASS-NDX TO 55.
067100     MOVE 26                TO WK-C-CLS-RULE-NO (WK-X-CLASS-NDX).
067200     MOVE "TABLET"            TO WK-C-CLS-TOKEN-A (WK-X-CLASS-NDX).
067300     MOVE  6                TO WK-C-CLS-TOKA-LEN (WK-X-CLASS-NDX).
067400     MOVE "COVER"             TO WK-C-CLS-TOKEN-B (WK-X-CLASS-NDX).
067500     MOVE  5                TO WK-C-CLS-TOKB-LEN (WK-X-CLASS-NDX).
067600     MOVE "420292"           TO WK-C-CLS-HS-CODE (WK-X-CLASS-NDX).
067700
067800*---------------------------------------------------------------
067900 A050-INITIALIZE-CLASS-TABLE-EX.
068000*---------------------------------------------------------------
068100     EXIT.
068200
068300******************************************************************
068400**************** END OF PROGRAM SOURCE - ADCECLAS ***************
068500******************************************************************
