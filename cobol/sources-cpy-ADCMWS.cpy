000100* ADCMWS.CPYBK
000200*-----------------------------------------------------------*
000300* COMMON WORKING STORAGE - FILE STATUS TESTING
000400* SHARED BY EVERY PROGRAM IN THE ADCE (ABU DHABI CUSTOMS
000500* E-COMMERCE) SUBSYSTEM.  COPY THIS BOOK ONCE PER PROGRAM,
000600* IMMEDIATELY AHEAD OF THE PROGRAM'S OWN WORKING STORAGE.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* ADCE001  09/03/1996  RGP  - INITIAL VERSION FOR ADCE BATCH
001100*                              SUBSYSTEM CUT-OVER
001200*-----------------------------------------------------------*
001300 01  WK-C-FILE-STATUS            PIC X(02).
001400     88  WK-C-SUCCESSFUL                  VALUE "00".
001500     88  WK-C-END-OF-FILE                 VALUE "10".
001600     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
001700     88  WK-C-DUPLICATE-KEY               VALUE "22".
001800     88  WK-C-PERMANENT-ERROR             VALUE "30" "34" "35"
001900                                          "37" "38" "39" "41"
002000                                          "42" "43" "44" "46"
002100                                          "47" "48" "49".
