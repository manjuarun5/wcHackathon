000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ADCEMAIN.
000400 AUTHOR.         R G PILLAI.
000500 INSTALLATION.   ABU DHABI CUSTOMS - E-COMMERCE UNIT.
000600 DATE-WRITTEN.   09 MAR 1996.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION :  ADCE BATCH DRIVER - E-COMMERCE ENTRY POINT
001000*               CLEARANCE RUN.  READS THE ORDERS FILE AND THE
001100*               TARIFF RATE BOOK, RUNS EVERY SURVIVING LINE ITEM
001200*               THROUGH THE FOUR CLEARANCE GATES (IDENTITY,
001300*               CLASSIFICATION, VALUATION, PROTECTION) AND WRITES
001400*               THE RESULT-ITEM, ORDER-SUMMARY AND ALERTS EXTRACTS
001500*               PLUS THE RUN-SUMMARY STATISTICS REPORT.  THE
001600*               CLASSIFICATION AND PROTECTION ENGINES SHARE THE
001700*               SAME LOWERED CATEGORY+TITLE+DESCRIPTION TEXT,
001800*               BUILT ONCE PER ITEM DURING CLEANSE.
001900*===============================================================
002000*HISTORY OF MODIFICATION:
002100*===============================================================
002200*ADCE001  09/03/1996  RGP  - INITIAL VERSION - SINGLE PASS OVER
002300*                             ORDERS, CLASSIFICATION AND VALUATION
002400*                             ONLY, NO SPLIT-SHIPMENT DETECTION
002500*---------------------------------------------------------------
002600*ADCE004  23/03/1996  RGP  - ADDED IMPORTER-KEY BUILD AND THE
002700*                             IMPORTER-DAY GROUPING PASS (LEVEL 1
002800*                             IDENTITY ENGINE) PER CIRCULAR 4/96
002900*---------------------------------------------------------------
003000*ADCE005  02/08/1996  RGP  - CALL TO ADCERISK ADDED - LEVEL 4
003100*                             PROTECTION ENGINE NOW RUNS ON EVERY
003200*                             SURVIVING ITEM ALONGSIDE VALUATION
003300*---------------------------------------------------------------
003400*ADCE007  19/10/1996  RGP  - ORDER-SUMMARY EXTRACT ADDED - ONE
003500*                             RECORD PER DISTINCT ORDER-ID, BUILT
003600*                             IN MEMORY WHILE RESULT-ITEMS WRITE
003700*---------------------------------------------------------------
003800*ADCE012  14/01/1997  MKS  - TIMESTAMP VALIDATION TIGHTENED -
003900*                             DD/MM RANGE NOW CHECKED DIGIT BY
004000*                             DIGIT, NOT JUST DELIMITER POSITIONS,
004100*                             AFTER FEB-30 SLIPPED THROUGH TO L1
004200*---------------------------------------------------------------
004300*ADCE013  14/01/1997  MKS  - DE-MINIMIS THRESHOLD WIRED THROUGH
004400*                             TO ADCEDUTY - SEE THAT PROGRAM'S OWN
004500*                             HISTORY FOR THE BUSINESS RULE
004600*---------------------------------------------------------------
004700*ADCE017  05/02/1998  MKS  - ALERTS EXTRACT ADDED - REVENUE-RISK
004800*                             OR FLAGGED OR UNCLASSIFIED ITEMS NOW
004900*                             ALSO WRITTEN TO A SEPARATE FILE FOR
005000*                             THE INSPECTION DESK
005100*---------------------------------------------------------------
005200*ADCE016  03/04/1998  MKS  - Y2K REVIEW - RUN-DATE ACCEPT FROM
005300*                             DATE STILL RETURNS A 2-DIGIT YEAR ON
005400*                             THIS OS RELEASE; BANNER LINE ONLY,
005500*                             NOT USED IN ANY COMPARISON OR
005600*                             STORED FIELD - NO CENTURY EXPOSURE,
005700*                             NO CHANGE REQUIRED
005800*---------------------------------------------------------------
005900*ADCE020  02/09/1998  MKS  - RUN-SUMMARY REPORT ADDED - REPLACES
006000*                             THE OPERATOR CONSOLE TALLY SHEET
006100*                             PREVIOUSLY KEPT BY HAND AT MONTH END
006200*---------------------------------------------------------------
006300*ADCE023  11/03/1999  TVR  - RISK-FLAG-CODE UNION FOR ORDER-
006400*                             SUMMARY NOW BUILT FROM THE FOUR
006500*                             PROFILE SWITCHES, NOT A SUBSTRING
006600*                             RE-SCAN OF EACH ITEM'S CODE STRING
006700*---------------------------------------------------------------
006800*ADCE025  25/07/2000  TVR  - CR 1088 COMPANION CHANGE - RUN-
006900*                             SUMMARY DUTY TOTAL NOW ACCUMULATES
007000*                             THE ROUNDED ADCEDUTY RESULT
007100*---------------------------------------------------------------
007200*ADCE028  19/02/2001  TVR  - CR 1112 - ITEM WORK TABLE RAISED TO
007300*                             5000 ROWS (SEE ADCEITM.CPYBK) - PEAK
007400*                             SALE-DAY VOLUME WAS TRUNCATING RUNS
007500*---------------------------------------------------------------
007600*ADCE031  14/08/2001  SGM  - CR 1145 - ALERTS EXTRACT WAS TESTING
007700*                             RISK-CODE AGAINST SPACES INSTEAD OF
007800*                             "NONE" - EVERY RESULT-ITEM WAS
007900*                             QUALIFYING FOR THE INSPECTION DESK
008000*                             FILE, ALERTS VOLUME NOW CORRECT
008100*---------------------------------------------------------------
008200*ADCE034  03/12/2001  SGM  - CR 1163 - RUN-SUMMARY REPORT WAS
008300*                             SHORT SIX OF THE SPEC STATISTICS -
008400*                             DUTIABLE, DUTY-FREE, REVENUE-RISK,
008500*                             FLAGGED AND BOTH CATEGORY COUNTS
008600*                             ADDED; SPLIT-SHIPMENT LINE WAS
008700*                             COUNTING ORDERS, NOW COUNTS ITEMS
008800*                             PER THE FIELD'S OWN DEFINITION
008900*---------------------------------------------------------------
009000*ADCE037  22/05/2002  RGP  - CR 1180 - FILE STATUS NOW TESTED
009100*                             AFTER EVERY OPEN, READ, CLOSE AND
009200*                             EXTRACT-FILE WRITE, PER THE UNIT'S
009300*                             STANDING PRACTICE - Y900-ABNORMAL-
009400*                             TERMINATION ADDED
009500*---------------------------------------------------------------
009600*ADCE038  09/09/2002  RGP  - CR 1191 - A220-BUILD-IMPORTER-KEY WAS
009700*                             CARRYING THE RAW DD/MM/YYYY WIRE
009800*                             SUBSTRING INTO ORDER-DATE AND WAS
009900*                             NOT LOWERING NAME/ADDRESS BEFORE THE
010000*                             KEY STRING - REBUILT ORDER-DATE FROM
010100*                             THE DATE-PARTS REDEFINES AND ADDED
010200*                             WK-C-KEY-WORK SO SPLIT-SHIPMENT AND
010300*                             DE-MINIMIS GROUPING IS NOW CASE-
010400*                             INSENSITIVE, PER AUDIT FINDING 4
010500*---------------------------------------------------------------
010600*ADCE039  16/09/2002  TVR  - CR 1194 - EOF SWITCHES MOVED TO 77-
010700*                             LEVEL PER THE UNIT'S STANDING
010800*                             ITEM-LEVEL PRACTICE FOR STANDALONE
010900*                             SWITCHES AND COUNTERS
011000*---------------------------------------------------------------
011100 EJECT
011200 ************************
011300 ENVIRONMENT DIVISION.
011400 ************************
011500 CONFIGURATION SECTION.
011600 SOURCE-COMPUTER. IBM-AS400.
011700 OBJECT-COMPUTER. IBM-AS400.
011800 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA
011900                 C01 IS TOP-OF-FORM
012000                 UPSI-0 IS UPSI-SWITCH-0
012100                   ON  STATUS IS U0-ON
012200                   OFF STATUS IS U0-OFF.
012300 INPUT-OUTPUT SECTION.
012400 FILE-CONTROL.
012500*    ORDERS AND TARIFF ARE READ WHOLE INTO STORAGE (SEE A100 AND
012600*    A200) - THE FOUR OUTPUT FILES ARE WRITTEN SEQUENTIALLY AS
012700*    THE ITEM WORK TABLE IS WALKED IN A200'S FILE ORDER.
012800     SELECT ORDERS-FILE        ASSIGN TO ADCEORDF
012900         ORGANIZATION IS LINE SEQUENTIAL
013000         FILE STATUS IS WK-C-FILE-STATUS.
013100     SELECT TARIFF-FILE        ASSIGN TO ADCETRFF
013200         ORGANIZATION IS LINE SEQUENTIAL
013300         FILE STATUS IS WK-C-FILE-STATUS.
013400     SELECT RESULT-ITEM-FILE   ASSIGN TO ADCERSLT
013500         ORGANIZATION IS LINE SEQUENTIAL
013600         FILE STATUS IS WK-C-FILE-STATUS.
013700     SELECT ORDER-SUMMARY-FILE ASSIGN TO ADCEOSUM
013800         ORGANIZATION IS LINE SEQUENTIAL
013900         FILE STATUS IS WK-C-FILE-STATUS.
014000     SELECT ALERTS-FILE        ASSIGN TO ADCEALRT
014100         ORGANIZATION IS LINE SEQUENTIAL
014200         FILE STATUS IS WK-C-FILE-STATUS.
014300     SELECT RUN-SUMMARY-FILE   ASSIGN TO ADCERSUM
014400         ORGANIZATION IS LINE SEQUENTIAL
014500         FILE STATUS IS WK-C-FILE-STATUS.
014600 EJECT
014700 ****************
014800 DATA DIVISION.
014900 ****************
015000 FILE SECTION.
015100
015200*---------------------------------------------------------------
015300*ORDERS-FILE - ADVANCE ELECTRONIC ORDER-ITEM ENTRY POINT.
015400*---------------------------------------------------------------
015500 FD  ORDERS-FILE
015600     LABEL RECORDS ARE STANDARD.
015700     COPY ADCEORD.
015800
015900*---------------------------------------------------------------
016000*TARIFF-FILE - CHAPTER-RANGE DUTY RATE BOOK.
016100*---------------------------------------------------------------
016200 FD  TARIFF-FILE
016300     LABEL RECORDS ARE STANDARD.
016400     COPY ADCETRF.
016500
016600*---------------------------------------------------------------
016700*RESULT-ITEM-FILE - ONE RECORD PER SURVIVING ITEM, ALL FOUR
016800*GATES APPLIED.
016900*---------------------------------------------------------------
017000 FD  RESULT-ITEM-FILE
017100     LABEL RECORDS ARE STANDARD.
017200     COPY ADCERES.
017300
017400*---------------------------------------------------------------
017500*ORDER-SUMMARY-FILE - ONE RECORD PER DISTINCT ORDER-ID.
017600*---------------------------------------------------------------
017700 FD  ORDER-SUMMARY-FILE
017800     LABEL RECORDS ARE STANDARD.
017900     COPY ADCEOSM.
018000
018100*---------------------------------------------------------------
018200*ALERTS-FILE - HIGH-PRIORITY EXTRACT FOR THE INSPECTION DESK.
018300*SAME RECORD SHAPE AS RESULT-ITEM-FILE, RENAMED VIA REPLACING
018400*PER ADCERES.CPYBK'S OWN HOUSE-PRACTICE NOTE.
018500*---------------------------------------------------------------
018600 FD  ALERTS-FILE
018700     LABEL RECORDS ARE STANDARD.
018800     COPY ADCERES REPLACING LEADING ==ADCERES== BY ==ALERT==.
018900
019000*---------------------------------------------------------------
019100*RUN-SUMMARY-FILE - PRINTED RUN STATISTICS REPORT, ONE COPY
019200*PER RUN, KEPT WITH THE CLEARANCE RUN'S OTHER PAPERWORK.
019300*---------------------------------------------------------------
019400 FD  RUN-SUMMARY-FILE
019500     LABEL RECORDS ARE STANDARD
019600     RECORD CONTAINS 132 CHARACTERS.
019700 01  WK-P-PRINT-LINE                PIC X(132).
019800 EJECT
019900 **************************
020000 WORKING-STORAGE SECTION.
020100 **************************
020200 01  FILLER              PIC X(24)  VALUE
020300     "** PROGRAM ADCEMAIN **".
020400
020500 COPY ADCMWS.
020600
020700 77  WK-C-ORDERS-EOF-SW      PIC X(01)  VALUE "N".
020800     88  WK-C-ORDERS-EOF                VALUE "Y".
020900 77  WK-C-TARIFF-EOF-SW      PIC X(01)  VALUE "N".
021000     88  WK-C-TARIFF-EOF                VALUE "Y".
021100
021200*---------------------------------------------------------------
021300*PREP CONSTANTS - CIRCULAR 4/96 SCHEDULE 3 (CURRENCY) AND
021400*SCHEDULE 4 (DE-MINIMIS, ALSO USED BY ADCEDUTY - SEE ITS OWN
021500*COPY OF THE SAME FIGURE).
021600*---------------------------------------------------------------
021700 01  WK-C-INR-TO-AED-RATE    PIC 9V999  VALUE 0.044.
021800 01  WK-C-DEMINIMIS-AED      PIC 9(11)V99  VALUE 1000.00.
021900
022000 COPY ADCEITM.
022100 COPY ADCETTB.
022200 COPY XCLAS.
022300 COPY XDUTY.
022400 COPY XRISK.
022500 EJECT
022600*---------------------------------------------------------------
022700*WORK AREA FOR A210-VALIDATE-TIMESTAMP - PREP RULE 2.
022800*---------------------------------------------------------------
022900 01  WK-C-DATE-WORK.
023000     05  WK-C-DATE-DD-N       PIC 9(02).
023100     05  WK-C-DATE-MM-N       PIC 9(02).
023200     05  FILLER               PIC X(04).
023300
023400*---------------------------------------------------------------
023500*WORK AREA FOR A220-BUILD-IMPORTER-KEY - LOWERED COPIES OF NAME
023600*AND ADDRESS SO THE GROUPING KEY IS CASE-INSENSITIVE (ADCE038),
023700*SAME TECHNIQUE A240 USES FOR THE CLASSIFICATION SCAN TEXT.
023800*---------------------------------------------------------------
023900 01  WK-C-KEY-WORK.
024000     05  WK-C-KEY-NAME-LC     PIC X(30).
024100     05  WK-C-KEY-ADDR-LC     PIC X(60).
024200     05  FILLER               PIC X(04).
024300
024400*---------------------------------------------------------------
024500*WORK AREA FOR A300/B300/C300/D330 - LEVEL 1 IDENTITY ENGINE,
024600*IMPORTER-DAY GROUPING PASS (IN-MEMORY, NOT SORT-BASED).
024700*---------------------------------------------------------------
024800 01  WK-C-GROUP-TOTAL-AED     PIC 9(11)V99.
024900 01  WK-C-GROUP-DISTINCT-CNT  PIC 9(04)     COMP.
025000 01  WK-X-GROUP-NDX           PIC 9(07)     COMP.
025100 01  WK-X-DISTINCT-NDX        PIC 9(07)     COMP.
025200 01  WK-C-DISTINCT-FOUND-SW   PIC X(01).
025300     88  WK-C-DISTINCT-FOUND             VALUE "Y".
025400 01  WK-C-DISTINCT-WORK.
025500     05  WK-C-DISTINCT-ID OCCURS 5000 TIMES
025600                               PIC X(12).
025700     05  FILLER               PIC X(04).
025800
025900*---------------------------------------------------------------
026000*WORK AREA FOR A560/B500/C550/D550 - ORDER-SUMMARY EXTRACT,
026100*ONE ROW PER DISTINCT ORDER-ID, FIND-OR-CREATE AS ITEMS WRITE.
026200*---------------------------------------------------------------
026300 01  WK-X-OSUM-NDX            PIC 9(05)     COMP.
026400 01  WK-C-OSUM-FOUND-SW       PIC X(01).
026500     88  WK-C-OSUM-FOUND                 VALUE "Y".
026600 01  WK-C-OSUM-WORK-TABLE.
026700     05  WK-C-OSUM-CNT        PIC 9(05)     COMP.
026800     05  WK-C-OSUM-ROW OCCURS 2000 TIMES
026900                               INDEXED BY WK-X-OSUM-IX.
027000         10  WK-S-ORDER-ID        PIC X(12).
027100         10  WK-S-SPLIT-FLAG      PIC X(01).
027200             88  WK-S-IS-SPLIT             VALUE "Y".
027300         10  WK-S-TOTAL-DUTY-AED  PIC 9(11)V99.
027400         10  WK-S-HAS-A1-SW       PIC X(01).
027500             88  WK-S-HAS-A1               VALUE "Y".
027600         10  WK-S-HAS-A2-SW       PIC X(01).
027700             88  WK-S-HAS-A2               VALUE "Y".
027800         10  WK-S-HAS-B1-SW       PIC X(01).
027900             88  WK-S-HAS-B1               VALUE "Y".
028000         10  WK-S-HAS-B2-SW       PIC X(01).
028100             88  WK-S-HAS-B2               VALUE "Y".
028200         10  WK-S-IMPORTER-NAME   PIC X(30).
028300         10  WK-S-DAILY-TOT-AED   PIC 9(11)V99.
028400         10  WK-S-ORDER-VAL-AED   PIC 9(11)V99.
028500         10  FILLER               PIC X(04).
028600     05  WK-C-OSUM-ROW-ALT REDEFINES WK-C-OSUM-ROW
028700                               OCCURS 2000 TIMES
028800                               PIC X(90).
028900 01  WK-C-OSUM-RISK-STRING    PIC X(12).
029000 01  WK-C-CODE-PTR            PIC 9(03)     COMP.
029100
029200*---------------------------------------------------------------
029300*WORK AREA FOR RISK-CODE UNION TEST (C640) AND CLASS-STATUS
029400*STATISTICS TEST (C700) - SUBSTRING TALLY, NOT A TABLE SEARCH.
029500*---------------------------------------------------------------
029600 01  WK-C-CODE-TALLY          PIC 9(03)     COMP.
029700 01  WK-C-CATA-FOUND-SW       PIC X(01).
029800     88  WK-C-CATA-FOUND               VALUE "Y".
029900 01  WK-C-CATB-FOUND-SW       PIC X(01).
030000     88  WK-C-CATB-FOUND               VALUE "Y".
030100
030200*---------------------------------------------------------------
030300*RUN-SUMMARY ACCUMULATORS - A800 AND FAMILY PRINT FROM THESE.
030400*---------------------------------------------------------------
030500 01  WK-C-RUN-STATS.
030600     05  WK-C-RUN-ITEMS-READ       PIC 9(07)  COMP.
030700     05  WK-C-RUN-ITEMS-DROPPED    PIC 9(07)  COMP.
030800     05  WK-C-RUN-ITEMS-VALID      PIC 9(07)  COMP.
030900     05  WK-C-RUN-DISTINCT-ORDERS  PIC 9(05)  COMP.
031000     05  WK-C-RUN-ITEMS-SPLIT      PIC 9(07)  COMP.
031100     05  WK-C-RUN-EXCEEDS-ORDERS   PIC 9(05)  COMP.
031200     05  WK-C-RUN-ITEMS-CLASSIFIED PIC 9(07)  COMP.
031300     05  WK-C-RUN-ITEMS-UNCLASS    PIC 9(07)  COMP.
031400     05  WK-C-RUN-TOTAL-DUTY-AED   PIC 9(11)V99.
031500     05  WK-C-RUN-ITEMS-DUTIABLE   PIC 9(07)  COMP.
031600     05  WK-C-RUN-ITEMS-DUTY-FREE  PIC 9(07)  COMP.
031700     05  WK-C-RUN-ITEMS-REV-RISK   PIC 9(07)  COMP.
031800     05  WK-C-RUN-ITEMS-A1         PIC 9(07)  COMP.
031900     05  WK-C-RUN-ITEMS-A2         PIC 9(07)  COMP.
032000     05  WK-C-RUN-ITEMS-B1         PIC 9(07)  COMP.
032100     05  WK-C-RUN-ITEMS-B2         PIC 9(07)  COMP.
032200     05  WK-C-RUN-ITEMS-FLAGGED    PIC 9(07)  COMP.
032300     05  WK-C-RUN-ITEMS-CAT-A      PIC 9(07)  COMP.
032400     05  WK-C-RUN-ITEMS-CAT-B      PIC 9(07)  COMP.
032500     05  WK-C-RUN-ITEMS-ALERTED    PIC 9(07)  COMP.
032600     05  FILLER                    PIC X(04).
032700
032800 01  WK-C-RUN-DATE-RAW        PIC 9(06).
032900 01  WK-C-RUN-DATE-ALPHA REDEFINES WK-C-RUN-DATE-RAW
033000                               PIC X(06).
033100
033200*---------------------------------------------------------------
033300*RUN-SUMMARY PRINT LINE WORK AREA - TWO EDIT VIEWS, ONE FOR
033400*PLAIN COUNTS, ONE FOR AED MONEY (SEE B810 THRU B840).
033500*---------------------------------------------------------------
033600 01  WK-P-LINE-WORK.
033700     05  WK-P-LABEL            PIC X(45).
033800     05  WK-P-CNT-EDIT         PIC ZZZ,ZZ9.
033900     05  FILLER                PIC X(80).
034000 01  WK-P-LINE-ALT REDEFINES WK-P-LINE-WORK.
034100     05  FILLER                PIC X(45).
034200     05  WK-P-AED-EDIT         PIC ZZZ,ZZZ,ZZ9.99.
034300     05  FILLER                PIC X(73).
034400 EJECT
034500 *******************
034600 PROCEDURE DIVISION.
034700 *******************
034800
034900*===============================================================
035000*MAIN-MODULE - OVERALL RUN SEQUENCE.  SEE SPEC BATCH FLOW
035100*PREP/L1-IDENTITY/L2-CLASSIFY/L3-VALUATION/L4-PROTECTION/OUTPUT.
035200*===============================================================
035300 MAIN-MODULE.
035400     PERFORM A050-OPEN-ADCE-FILES THRU A050-OPEN-ADCE-FILES-EX.
035500     PERFORM A100-LOAD-TARIFF-TABLE
035600         THRU A100-LOAD-TARIFF-TABLE-EX.
035700     PERFORM A200-READ-AND-CLEANSE-ORDERS
035800         THRU A200-READ-AND-CLEANSE-ORDERS-EX.
035900     PERFORM A300-RUN-IDENTITY-ENGINE
036000         THRU A300-RUN-IDENTITY-ENGINE-EX.
036100     PERFORM A400-CALL-ENGINES THRU A400-CALL-ENGINES-EX.
036200     PERFORM A500-WRITE-RESULT-ITEMS
036300         THRU A500-WRITE-RESULT-ITEMS-EX.
036400     PERFORM A560-WRITE-ORDER-SUMMARIES
036500         THRU A560-WRITE-ORDER-SUMMARIES-EX.
036600     PERFORM A800-PRINT-RUN-SUMMARY
036700         THRU A800-PRINT-RUN-SUMMARY-EX.
036800     PERFORM A900-CLOSE-ADCE-FILES THRU A900-CLOSE-ADCE-FILES-EX.
036900     STOP RUN.
037000
037100*===============================================================
037200*A050 - OPEN ALL SIX ADCE FILES FOR THE RUN.
037300*===============================================================
037400 A050-OPEN-ADCE-FILES.
037500     OPEN INPUT ORDERS-FILE.
037600     IF NOT WK-C-SUCCESSFUL
037700         DISPLAY "ADCEMAIN - OPEN FILE ERROR - ORDERS-FILE"
037800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037900         GO TO Y900-ABNORMAL-TERMINATION
038000     END-IF.
038100     OPEN INPUT TARIFF-FILE.
038200     IF NOT WK-C-SUCCESSFUL
038300         DISPLAY "ADCEMAIN - OPEN FILE ERROR - TARIFF-FILE"
038400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038500         GO TO Y900-ABNORMAL-TERMINATION
038600     END-IF.
038700     OPEN OUTPUT RESULT-ITEM-FILE.
038800     IF NOT WK-C-SUCCESSFUL
038900         DISPLAY "ADCEMAIN - OPEN FILE ERROR - RESULT-ITEM-FILE"
039000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039100         GO TO Y900-ABNORMAL-TERMINATION
039200     END-IF.
039300     OPEN OUTPUT ORDER-SUMMARY-FILE.
039400     IF NOT WK-C-SUCCESSFUL
039500         DISPLAY "ADCEMAIN - OPEN FILE ERROR - ORDER-SUMMARY-FILE"
039600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039700         GO TO Y900-ABNORMAL-TERMINATION
039800     END-IF.
039900     OPEN OUTPUT ALERTS-FILE.
040000     IF NOT WK-C-SUCCESSFUL
040100         DISPLAY "ADCEMAIN - OPEN FILE ERROR - ALERTS-FILE"
040200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040300         GO TO Y900-ABNORMAL-TERMINATION
040400     END-IF.
040500     OPEN OUTPUT RUN-SUMMARY-FILE.
040600     IF NOT WK-C-SUCCESSFUL
040700         DISPLAY "ADCEMAIN - OPEN FILE ERROR - RUN-SUMMARY-FILE"
040800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040900         GO TO Y900-ABNORMAL-TERMINATION
041000     END-IF.
041100     MOVE ZERO TO WK-C-ITEM-CNT.
041200     MOVE ZERO TO WK-C-TARIFF-ROW-CNT.
041300     MOVE ZERO TO WK-C-OSUM-CNT.
041400     INITIALIZE WK-C-RUN-STATS.
041500 A050-OPEN-ADCE-FILES-EX.
041600     EXIT.
041700
041800*===============================================================
041900*A100 - LOAD THE CHAPTER-RANGE TARIFF BOOK INTO WK-C-TARIFF-ROW
042000*(PREP - THE TABLE IS SMALL, HELD WHOLE IN STORAGE).
042100*===============================================================
042200 A100-LOAD-TARIFF-TABLE.
042300     PERFORM B090-READ-ONE-TARIFF THRU B090-READ-ONE-TARIFF-EX.
042400     PERFORM B100-LOAD-ONE-TARIFF-ROW
042500         THRU B100-LOAD-ONE-TARIFF-ROW-EX
042600         UNTIL WK-C-TARIFF-EOF.
042700 A100-LOAD-TARIFF-TABLE-EX.
042800     EXIT.
042900
043000 B090-READ-ONE-TARIFF.
043100     READ TARIFF-FILE
043200         AT END SET WK-C-TARIFF-EOF TO TRUE.
043300     IF WK-C-PERMANENT-ERROR
043400         DISPLAY "ADCEMAIN - READ FILE ERROR - TARIFF-FILE"
043500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043600         GO TO Y900-ABNORMAL-TERMINATION
043700     END-IF.
043800 B090-READ-ONE-TARIFF-EX.
043900     EXIT.
044000
044100 B100-LOAD-ONE-TARIFF-ROW.
044200     ADD 1 TO WK-C-TARIFF-ROW-CNT.
044300     SET WK-X-TARIFF-NDX TO WK-C-TARIFF-ROW-CNT.
044400     MOVE ADCETRF-CHAPTER-START
044500         TO WK-C-TARIFF-CH-START (WK-X-TARIFF-NDX).
044600     MOVE ADCETRF-CHAPTER-END
044700         TO WK-C-TARIFF-CH-END (WK-X-TARIFF-NDX).
044800     MOVE ADCETRF-DUTY-RATE-PCT
044900         TO WK-C-TARIFF-RATE-PCT (WK-X-TARIFF-NDX).
045000     PERFORM B090-READ-ONE-TARIFF THRU B090-READ-ONE-TARIFF-EX.
045100 B100-LOAD-ONE-TARIFF-ROW-EX.
045200     EXIT.
045300
045400*===============================================================
045500*A200 - READ ORDERS-FILE, CLEANSE EACH LINE AND STAGE SURVIVORS
045600*INTO WK-C-ITEM-ROW (PREP RULES 1-6).
045700*===============================================================
045800 A200-READ-AND-CLEANSE-ORDERS.
045900     PERFORM B190-READ-ONE-ORDER THRU B190-READ-ONE-ORDER-EX.
046000     PERFORM B200-PROCESS-ONE-ORDER
046100         THRU B200-PROCESS-ONE-ORDER-EX
046200         UNTIL WK-C-ORDERS-EOF.
046300 A200-READ-AND-CLEANSE-ORDERS-EX.
046400     EXIT.
046500
046600 B190-READ-ONE-ORDER.
046700     READ ORDERS-FILE
046800         AT END SET WK-C-ORDERS-EOF TO TRUE.
046900     IF WK-C-PERMANENT-ERROR
047000         DISPLAY "ADCEMAIN - READ FILE ERROR - ORDERS-FILE"
047100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047200         GO TO Y900-ABNORMAL-TERMINATION
047300     END-IF.
047400 B190-READ-ONE-ORDER-EX.
047500     EXIT.
047600
047700 B200-PROCESS-ONE-ORDER.
047800*    STAGE THE INCOMING RECORD INTO THE NEXT UNCOMMITTED SLOT -
047900*    THE SLOT IS ONLY COMMITTED (WK-C-ITEM-CNT BUMPED) IF THE
048000*    TIMESTAMP PASSES PREP RULE 2 - SEE A210 BELOW.
048100     ADD 1 TO WK-C-RUN-ITEMS-READ.
048200     SET WK-X-ITEM-NDX TO WK-C-ITEM-CNT.
048300     SET WK-X-ITEM-NDX UP BY 1.
048400     MOVE ADCEORD-ORDER-ID   TO WK-I-ORDER-ID (WK-X-ITEM-NDX).
048500     MOVE ADCEORD-PID        TO WK-I-PID (WK-X-ITEM-NDX).
048600     MOVE ADCEORD-TIMESTAMP  TO WK-I-TIMESTAMP (WK-X-ITEM-NDX).
048700     MOVE ADCEORD-IMPORTER-NAME
048800         TO WK-I-IMPORTER-NAME (WK-X-ITEM-NDX).
048900     MOVE ADCEORD-DELIVERY-ADDR
049000         TO WK-I-DELIVERY-ADDR (WK-X-ITEM-NDX).
049100     MOVE ADCEORD-PROD-CATEGORY
049200         TO WK-I-PROD-CATEGORY (WK-X-ITEM-NDX).
049300     MOVE ADCEORD-PROD-TITLE
049400         TO WK-I-PROD-TITLE (WK-X-ITEM-NDX).
049500     MOVE ADCEORD-ITEM-DESC
049600         TO WK-I-ITEM-DESC (WK-X-ITEM-NDX).
049700     MOVE ADCEORD-ITEM-PRICE-INR
049800         TO WK-I-ITEM-PRICE-INR (WK-X-ITEM-NDX).
049900     MOVE ADCEORD-ORDER-VALUE-INR
050000         TO WK-I-ORDER-VAL-INR (WK-X-ITEM-NDX).
050100     MOVE "N" TO WK-I-ITEM-VALID (WK-X-ITEM-NDX).
050200     PERFORM A210-VALIDATE-TIMESTAMP
050300         THRU A210-VALIDATE-TIMESTAMP-EX.
050400     IF WK-I-ITEM-IS-VALID (WK-X-ITEM-NDX)
050500         PERFORM A220-BUILD-IMPORTER-KEY
050600             THRU A220-BUILD-IMPORTER-KEY-EX
050700         PERFORM A230-CONVERT-CURRENCY
050800             THRU A230-CONVERT-CURRENCY-EX
050900         PERFORM A240-BUILD-CLASS-TEXT
051000             THRU A240-BUILD-CLASS-TEXT-EX
051100         MOVE ZERO TO WK-I-ORDER-COUNT (WK-X-ITEM-NDX)
051200         MOVE "N" TO WK-I-SPLIT-FLAG (WK-X-ITEM-NDX)
051300         MOVE "N" TO WK-I-EXCEEDS-FLAG (WK-X-ITEM-NDX)
051400         MOVE "N" TO WK-I-REVENUE-RISK (WK-X-ITEM-NDX)
051500         ADD 1 TO WK-C-ITEM-CNT
051600         ADD 1 TO WK-C-RUN-ITEMS-VALID
051700     ELSE
051800         ADD 1 TO WK-C-RUN-ITEMS-DROPPED
051900     END-IF.
052000     PERFORM B190-READ-ONE-ORDER THRU B190-READ-ONE-ORDER-EX.
052100 B200-PROCESS-ONE-ORDER-EX.
052200     EXIT.
052300
052400*===============================================================
052500*A210 - VALIDATE TIMESTAMP, PREP RULE 2.  FORMAT IS FIXED -
052600*DD/MM/YYYY HH:MM, 16 BYTES - REDEFINED AS WK-I-DATE-PARTS.
052700*A RECORD FAILS IF ANY DIGIT GROUP IS NON-NUMERIC, EITHER
052800*SEPARATOR IS WRONG, OR DD/MM IS OUT OF RANGE.
052900*===============================================================
053000 A210-VALIDATE-TIMESTAMP.
053100     IF WK-I-TIMESTAMP (WK-X-ITEM-NDX) (3:1) = "/"
053200        AND WK-I-TIMESTAMP (WK-X-ITEM-NDX) (6:1) = "/"
053300        AND WK-I-TIMESTAMP (WK-X-ITEM-NDX) (11:1) = SPACE
053400        AND WK-I-TIMESTAMP (WK-X-ITEM-NDX) (14:1) = ":"
053500        AND WK-I-DATE-DD-A (WK-X-ITEM-NDX) IS NUMERIC
053600        AND WK-I-DATE-MM-A (WK-X-ITEM-NDX) IS NUMERIC
053700        AND WK-I-DATE-YYYY-A (WK-X-ITEM-NDX) IS NUMERIC
053800        AND WK-I-TIME-HH-A (WK-X-ITEM-NDX) IS NUMERIC
053900        AND WK-I-TIME-MI-A (WK-X-ITEM-NDX) IS NUMERIC
054000         MOVE WK-I-DATE-DD-A (WK-X-ITEM-NDX) TO WK-C-DATE-DD-N
054100         MOVE WK-I-DATE-MM-A (WK-X-ITEM-NDX) TO WK-C-DATE-MM-N
054200         IF WK-C-DATE-DD-N >= 1 AND WK-C-DATE-DD-N <= 31
054300            AND WK-C-DATE-MM-N >= 1 AND WK-C-DATE-MM-N <= 12
054400             MOVE "Y" TO WK-I-ITEM-VALID (WK-X-ITEM-NDX)
054500         END-IF
054600     END-IF.
054700 A210-VALIDATE-TIMESTAMP-EX.
054800     EXIT.
054900
055000*===============================================================
055100*A220 - BUILD THE IMPORTER-DAY GROUPING KEY, PREP RULE 3 -
055200*LOWER(NAME) || '|' || LOWER(ADDR) || '|' || ORDER-DATE.  ORDER-
055300*DATE ITSELF IS RE-STRUNG HERE FROM THE WIRE TIMESTAMP'S DD/MM/
055400*YYYY PARTS (SEE ADCEITM.CPYBK WK-I-DATE-PARTS) INTO THE ISO
055500*YYYY-MM-DD SHAPE THE RESULT-ITEM AND ALERT LAYOUTS CARRY.
055600*===============================================================
055700 A220-BUILD-IMPORTER-KEY.
055800     STRING WK-I-DATE-YYYY-A (WK-X-ITEM-NDX) DELIMITED BY SIZE
055900            "-"                             DELIMITED BY SIZE
056000            WK-I-DATE-MM-A (WK-X-ITEM-NDX)   DELIMITED BY SIZE
056100            "-"                             DELIMITED BY SIZE
056200            WK-I-DATE-DD-A (WK-X-ITEM-NDX)   DELIMITED BY SIZE
056300         INTO WK-I-ORDER-DATE (WK-X-ITEM-NDX)
056400     END-STRING.
056500     MOVE WK-I-IMPORTER-NAME (WK-X-ITEM-NDX) TO WK-C-KEY-NAME-LC.
056600     INSPECT WK-C-KEY-NAME-LC
056700         CONVERTING
056800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
056900         TO
057000         "abcdefghijklmnopqrstuvwxyz".
057100     MOVE WK-I-DELIVERY-ADDR (WK-X-ITEM-NDX) TO WK-C-KEY-ADDR-LC.
057200     INSPECT WK-C-KEY-ADDR-LC
057300         CONVERTING
057400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
057500         TO
057600         "abcdefghijklmnopqrstuvwxyz".
057700     MOVE SPACES TO WK-I-IMPORTER-KEY (WK-X-ITEM-NDX).
057800     STRING WK-C-KEY-NAME-LC                DELIMITED BY SIZE
057900            "|"                            DELIMITED BY SIZE
058000            WK-C-KEY-ADDR-LC                DELIMITED BY SIZE
058100            "|"                            DELIMITED BY SIZE
058200            WK-I-ORDER-DATE (WK-X-ITEM-NDX) DELIMITED BY SIZE
058300         INTO WK-I-IMPORTER-KEY (WK-X-ITEM-NDX)
058400     END-STRING.
058500 A220-BUILD-IMPORTER-KEY-EX.
058600     EXIT.
058700
058800*===============================================================
058900*A230 - CONVERT ITEM PRICE AND ORDER VALUE FROM INR TO AED,
059000*PREP RULE 4 (CIRCULAR 4/96 SCHEDULE 3 - FIXED RATE, NOT A
059100*LIVE FEED).
059200*===============================================================
059300 A230-CONVERT-CURRENCY.
059400     MULTIPLY WK-I-ITEM-PRICE-INR (WK-X-ITEM-NDX)
059500         BY WK-C-INR-TO-AED-RATE
059600         GIVING WK-I-ITEM-PRICE-AED (WK-X-ITEM-NDX)
059700         ROUNDED.
059800     MULTIPLY WK-I-ORDER-VAL-INR (WK-X-ITEM-NDX)
059900         BY WK-C-INR-TO-AED-RATE
060000         GIVING WK-I-ORDER-VAL-AED (WK-X-ITEM-NDX)
060100         ROUNDED.
060200 A230-CONVERT-CURRENCY-EX.
060300     EXIT.
060400
060500*===============================================================
060600*A240 - BUILD THE LOWERED SCAN TEXT SHARED BY THE CLASSIFICATION
060700*AND PROTECTION ENGINES, PREP RULE 5 - LOWERED CATEGORY, TITLE
060800*AND DESCRIPTION, SPACE-JOINED.  LOWERING IS DONE HERE ONCE,
060900*NOT REPEATED INSIDE EITHER ENGINE.
061000*===============================================================
061100 A240-BUILD-CLASS-TEXT.
061200     MOVE SPACES TO WK-I-CLASS-TEXT (WK-X-ITEM-NDX).
061300     STRING WK-I-PROD-CATEGORY (WK-X-ITEM-NDX)  DELIMITED BY SIZE
061400            " "                                DELIMITED BY SIZE
061500            WK-I-PROD-TITLE (WK-X-ITEM-NDX)     DELIMITED BY SIZE
061600            " "                                DELIMITED BY SIZE
061700            WK-I-ITEM-DESC (WK-X-ITEM-NDX)      DELIMITED BY SIZE
061800         INTO WK-I-CLASS-TEXT (WK-X-ITEM-NDX)
061900     END-STRING.
062000     INSPECT WK-I-CLASS-TEXT (WK-X-ITEM-NDX)
062100         CONVERTING
062200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
062300         TO
062400         "abcdefghijklmnopqrstuvwxyz".
062500 A240-BUILD-CLASS-TEXT-EX.
062600     EXIT.
062700
062800*===============================================================
062900*A300 - LEVEL 1 IDENTITY ENGINE - IMPORTER-DAY GROUPING.  EACH
063000*ITEM WITH WK-I-ORDER-COUNT STILL ZERO IS A GROUP LEADER; ITS
063100*GROUP IS EVERY ROW SHARING ITS IMPORTER-KEY, SCANNED IN A
063200*SECOND PASS OVER THE WHOLE TABLE (SPEC PERMITS IN-MEMORY
063300*GROUPING IN PLACE OF A SORT + CONTROL BREAK - SEE FILES TABLE).
063400*===============================================================
063500 A300-RUN-IDENTITY-ENGINE.
063600     PERFORM B300-TEST-LEADER-ITEM
063700         THRU B300-TEST-LEADER-ITEM-EX
063800         VARYING WK-X-ITEM-NDX FROM 1 BY 1
063900         UNTIL WK-X-ITEM-NDX > WK-C-ITEM-CNT.
064000 A300-RUN-IDENTITY-ENGINE-EX.
064100     EXIT.
064200
064300 B300-TEST-LEADER-ITEM.
064400     IF WK-I-ORDER-COUNT (WK-X-ITEM-NDX) = ZERO
064500         MOVE ZERO TO WK-C-GROUP-TOTAL-AED
064600         MOVE ZERO TO WK-C-GROUP-DISTINCT-CNT
064700         PERFORM C300-ACCUMULATE-GROUP
064800             THRU C300-ACCUMULATE-GROUP-EX
064900             VARYING WK-X-GROUP-NDX FROM 1 BY 1
065000             UNTIL WK-X-GROUP-NDX > WK-C-ITEM-CNT
065100         PERFORM C500-APPLY-GROUP-VALUES
065200             THRU C500-APPLY-GROUP-VALUES-EX
065300             VARYING WK-X-GROUP-NDX FROM 1 BY 1
065400             UNTIL WK-X-GROUP-NDX > WK-C-ITEM-CNT
065500     END-IF.
065600 B300-TEST-LEADER-ITEM-EX.
065700     EXIT.
065800
065900 C300-ACCUMULATE-GROUP.
066000     IF WK-I-IMPORTER-KEY (WK-X-GROUP-NDX)
066100            = WK-I-IMPORTER-KEY (WK-X-ITEM-NDX)
066200         ADD WK-I-ORDER-VAL-AED (WK-X-GROUP-NDX)
066300             TO WK-C-GROUP-TOTAL-AED
066400         MOVE "N" TO WK-C-DISTINCT-FOUND-SW
066500         PERFORM D330-TEST-ONE-DISTINCT-ID
066600             THRU D330-TEST-ONE-DISTINCT-ID-EX
066700             VARYING WK-X-DISTINCT-NDX FROM 1 BY 1
066800             UNTIL WK-X-DISTINCT-NDX > WK-C-GROUP-DISTINCT-CNT
066900                OR WK-C-DISTINCT-FOUND
067000         IF NOT WK-C-DISTINCT-FOUND
067100             ADD 1 TO WK-C-GROUP-DISTINCT-CNT
067200             MOVE WK-I-ORDER-ID (WK-X-GROUP-NDX)
067300                 TO WK-C-DISTINCT-ID (WK-C-GROUP-DISTINCT-CNT)
067400         END-IF
067500     END-IF.
067600 C300-ACCUMULATE-GROUP-EX.
067700     EXIT.
067800
067900 D330-TEST-ONE-DISTINCT-ID.
068000     IF WK-C-DISTINCT-ID (WK-X-DISTINCT-NDX)
068100            = WK-I-ORDER-ID (WK-X-GROUP-NDX)
068200         SET WK-C-DISTINCT-FOUND TO TRUE
068300     END-IF.
068400 D330-TEST-ONE-DISTINCT-ID-EX.
068500     EXIT.
068600
068700 C500-APPLY-GROUP-VALUES.
068800     IF WK-I-IMPORTER-KEY (WK-X-GROUP-NDX)
068900            = WK-I-IMPORTER-KEY (WK-X-ITEM-NDX)
069000         MOVE WK-C-GROUP-TOTAL-AED
069100             TO WK-I-DAILY-TOT-AED (WK-X-GROUP-NDX)
069200         MOVE WK-C-GROUP-DISTINCT-CNT
069300             TO WK-I-ORDER-COUNT (WK-X-GROUP-NDX)
069400         IF WK-C-GROUP-DISTINCT-CNT > 1
069500             MOVE "Y" TO WK-I-SPLIT-FLAG (WK-X-GROUP-NDX)
069600         END-IF
069700         IF WK-C-GROUP-TOTAL-AED > WK-C-DEMINIMIS-AED
069800             MOVE "Y" TO WK-I-EXCEEDS-FLAG (WK-X-GROUP-NDX)
069900         END-IF
070000         IF WK-I-IS-SPLIT (WK-X-GROUP-NDX)
070100            AND WK-I-EXCEEDS-THRESHOLD (WK-X-GROUP-NDX)
070200             MOVE "Y" TO WK-I-REVENUE-RISK (WK-X-GROUP-NDX)
070300         END-IF
070400     END-IF.
070500 C500-APPLY-GROUP-VALUES-EX.
070600     EXIT.
070700
070800*===============================================================
070900*A400 - CALL THE CLASSIFICATION, VALUATION AND PROTECTION
071000*ENGINES FOR EVERY SURVIVING ITEM (LEVELS 2, 3 AND 4).
071100*===============================================================
071200 A400-CALL-ENGINES.
071300     PERFORM B400-CALL-ONE-ITEM-ENGINES
071400         THRU B400-CALL-ONE-ITEM-ENGINES-EX
071500         VARYING WK-X-ITEM-NDX FROM 1 BY 1
071600         UNTIL WK-X-ITEM-NDX > WK-C-ITEM-CNT.
071700 A400-CALL-ENGINES-EX.
071800     EXIT.
071900
072000 B400-CALL-ONE-ITEM-ENGINES.
072100*    LEVEL 2 - CLASSIFICATION.
072200     MOVE WK-I-CLASS-TEXT (WK-X-ITEM-NDX) TO WK-C-XCLAS-TEXT.
072300     CALL "ADCECLAS" USING WK-C-XCLAS-RECORD.
072400     MOVE WK-C-XCLAS-HS-CODE TO WK-I-HS-CODE (WK-X-ITEM-NDX).
072500     MOVE WK-C-XCLAS-HS-CHAP TO WK-I-HS-CHAPTER (WK-X-ITEM-NDX).
072600     MOVE WK-C-XCLAS-STATUS TO WK-I-CLASS-STATUS (WK-X-ITEM-NDX).
072700*    LEVEL 3 - VALUATION (DUTY).
072800     MOVE WK-I-HS-CHAPTER (WK-X-ITEM-NDX) TO WK-C-XDUTY-HS-CHAP.
072900     MOVE WK-I-ITEM-PRICE-AED (WK-X-ITEM-NDX)
073000         TO WK-C-XDUTY-ITEM-AED.
073100     MOVE WK-I-DAILY-TOT-AED (WK-X-ITEM-NDX)
073200         TO WK-C-XDUTY-DAILY-AED.
073300     CALL "ADCEDUTY" USING WK-C-XDUTY-RECORD, WK-C-TARIFF-TABLE.
073400     MOVE WK-C-XDUTY-DUTY-AED TO WK-I-DUTY-AED (WK-X-ITEM-NDX).
073500     MOVE WK-C-XDUTY-RATE-PCT TO WK-I-TARIFF-PCT (WK-X-ITEM-NDX).
073600*    LEVEL 4 - PROTECTION (KEYWORD RISK PROFILES).
073700     MOVE WK-I-CLASS-TEXT (WK-X-ITEM-NDX) TO WK-C-XRISK-TEXT.
073800     MOVE WK-I-ITEM-PRICE-AED (WK-X-ITEM-NDX)
073900         TO WK-C-XRISK-ITEM-AED.
074000     CALL "ADCERISK" USING WK-C-XRISK-RECORD.
074100     MOVE WK-C-XRISK-CODE TO WK-I-RISK-CODE (WK-X-ITEM-NDX).
074200     MOVE WK-C-XRISK-REASON TO WK-I-RISK-REASON (WK-X-ITEM-NDX).
074300 B400-CALL-ONE-ITEM-ENGINES-EX.
074400     EXIT.
074500
074600*===============================================================
074700*A500 - WRITE ONE RESULT-ITEM RECORD PER SURVIVING ITEM, MERGE
074800*INTO THE ORDER-SUMMARY WORK TABLE, WRITE ALERTS AND ACCUMULATE
074900*RUN-SUMMARY STATISTICS (OUTPUT STEPS 1-4, ALL DONE IN ONE PASS).
075000*===============================================================
075100 A500-WRITE-RESULT-ITEMS.
075200     PERFORM B500-WRITE-ONE-RESULT-ITEM
075300         THRU B500-WRITE-ONE-RESULT-ITEM-EX
075400         VARYING WK-X-ITEM-NDX FROM 1 BY 1
075500         UNTIL WK-X-ITEM-NDX > WK-C-ITEM-CNT.
075600 A500-WRITE-RESULT-ITEMS-EX.
075700     EXIT.
075800
075900 B500-WRITE-ONE-RESULT-ITEM.
076000     MOVE WK-I-ORDER-ID (WK-X-ITEM-NDX)      TO ADCERES-ORDER-ID.
076100     MOVE WK-I-SPLIT-FLAG (WK-X-ITEM-NDX)
076200         TO ADCERES-SPLIT-FLAG.
076300     MOVE WK-I-DUTY-AED (WK-X-ITEM-NDX)      TO ADCERES-DUTY-AED.
076400     MOVE WK-I-RISK-CODE (WK-X-ITEM-NDX)     TO ADCERES-RISK-CODE.
076500     MOVE WK-I-RISK-REASON (WK-X-ITEM-NDX)
076600         TO ADCERES-RISK-REASON.
076700     MOVE WK-I-ORDER-DATE (WK-X-ITEM-NDX)
076800         TO ADCERES-ORDER-DATE.
076900     MOVE WK-I-IMPORTER-NAME (WK-X-ITEM-NDX)
077000         TO ADCERES-IMPORTER-NAME.
077100     MOVE WK-I-ITEM-PRICE-AED (WK-X-ITEM-NDX)
077200         TO ADCERES-ITEM-PRICE-AED.
077300     MOVE WK-I-DAILY-TOT-AED (WK-X-ITEM-NDX)
077400         TO ADCERES-DAILY-TOT-AED.
077500     MOVE WK-I-ORDER-COUNT (WK-X-ITEM-NDX)
077600         TO ADCERES-ORDER-COUNT.
077700     MOVE WK-I-EXCEEDS-FLAG (WK-X-ITEM-NDX)
077800         TO ADCERES-EXCEEDS-FLAG.
077900     MOVE WK-I-HS-CODE (WK-X-ITEM-NDX)       TO ADCERES-HS-CODE.
078000     MOVE WK-I-TARIFF-PCT (WK-X-ITEM-NDX)
078100         TO ADCERES-TARIFF-PCT.
078200     MOVE WK-I-CLASS-STATUS (WK-X-ITEM-NDX)
078300         TO ADCERES-CLASS-STATUS.
078400     MOVE SPACES TO FILLER OF ADCERES-RECORD.
078500     WRITE ADCERES-RECORD.
078600     IF NOT WK-C-SUCCESSFUL
078700         DISPLAY "ADCEMAIN - WRITE FILE ERROR - RESULT-ITEM-FILE"
078800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
078900         GO TO Y900-ABNORMAL-TERMINATION
079000     END-IF.
079100     PERFORM C550-BUILD-ORDER-SUMMARY-ENTRY
079200         THRU C550-BUILD-ORDER-SUMMARY-ENTRY-EX.
079300     PERFORM C600-WRITE-ALERT-IF-QUALIFIED
079400         THRU C600-WRITE-ALERT-IF-QUALIFIED-EX.
079500     PERFORM C640-MARK-OSUM-RISK-CODES
079600         THRU C640-MARK-OSUM-RISK-CODES-EX.
079700     PERFORM C700-ACCUMULATE-RUN-STATS
079800         THRU C700-ACCUMULATE-RUN-STATS-EX.
079900 B500-WRITE-ONE-RESULT-ITEM-EX.
080000     EXIT.
080100
080200*===============================================================
080300*C550 - FIND OR CREATE THIS ITEM'S ORDER-SUMMARY WORK ROW.
080400*===============================================================
080500 C550-BUILD-ORDER-SUMMARY-ENTRY.
080600     MOVE "N" TO WK-C-OSUM-FOUND-SW.
080700     PERFORM D550-TEST-ONE-OSUM-ROW
080800         THRU D550-TEST-ONE-OSUM-ROW-EX
080900         VARYING WK-X-OSUM-NDX FROM 1 BY 1
081000         UNTIL WK-X-OSUM-NDX > WK-C-OSUM-CNT
081100            OR WK-C-OSUM-FOUND.
081200     IF NOT WK-C-OSUM-FOUND
081300         ADD 1 TO WK-C-OSUM-CNT
081400         SET WK-X-OSUM-IX TO WK-C-OSUM-CNT
081500         MOVE WK-I-ORDER-ID (WK-X-ITEM-NDX)
081600             TO WK-S-ORDER-ID (WK-X-OSUM-IX)
081700         MOVE WK-I-SPLIT-FLAG (WK-X-ITEM-NDX)
081800             TO WK-S-SPLIT-FLAG (WK-X-OSUM-IX)
081900         MOVE ZERO TO WK-S-TOTAL-DUTY-AED (WK-X-OSUM-IX)
082000         MOVE "N" TO WK-S-HAS-A1-SW (WK-X-OSUM-IX)
082100         MOVE "N" TO WK-S-HAS-A2-SW (WK-X-OSUM-IX)
082200         MOVE "N" TO WK-S-HAS-B1-SW (WK-X-OSUM-IX)
082300         MOVE "N" TO WK-S-HAS-B2-SW (WK-X-OSUM-IX)
082400         MOVE WK-I-IMPORTER-NAME (WK-X-ITEM-NDX)
082500             TO WK-S-IMPORTER-NAME (WK-X-OSUM-IX)
082600         MOVE WK-I-DAILY-TOT-AED (WK-X-ITEM-NDX)
082700             TO WK-S-DAILY-TOT-AED (WK-X-OSUM-IX)
082800         MOVE WK-I-ORDER-VAL-AED (WK-X-ITEM-NDX)
082900             TO WK-S-ORDER-VAL-AED (WK-X-OSUM-IX)
083000         SET WK-X-OSUM-NDX TO WK-X-OSUM-IX
083100     END-IF.
083200     ADD WK-I-DUTY-AED (WK-X-ITEM-NDX)
083300         TO WK-S-TOTAL-DUTY-AED (WK-X-OSUM-NDX).
083400 C550-BUILD-ORDER-SUMMARY-ENTRY-EX.
083500     EXIT.
083600
083700 D550-TEST-ONE-OSUM-ROW.
083800     SET WK-X-OSUM-IX TO WK-X-OSUM-NDX.
083900     IF WK-S-ORDER-ID (WK-X-OSUM-IX)
084000            = WK-I-ORDER-ID (WK-X-ITEM-NDX)
084100         SET WK-C-OSUM-FOUND TO TRUE
084200     END-IF.
084300 D550-TEST-ONE-OSUM-ROW-EX.
084400     EXIT.
084500
084600*===============================================================
084700*C600 - ALERTS EXTRACT.  AN ITEM QUALIFIES IF IT IS REVENUE-
084800*RISK, HAS ANY PROTECTION HIT, OR FAILED CLASSIFICATION.
084900*===============================================================
085000 C600-WRITE-ALERT-IF-QUALIFIED.
085100     IF WK-I-IS-REVENUE-RISK (WK-X-ITEM-NDX)
085200        OR WK-I-RISK-CODE (WK-X-ITEM-NDX) NOT = "NONE"
085300        OR WK-I-CLASS-STATUS (WK-X-ITEM-NDX) = "NO_MATCH"
085400         MOVE WK-I-ORDER-ID (WK-X-ITEM-NDX)      TO ALERT-ORDER-ID
085500         MOVE WK-I-SPLIT-FLAG (WK-X-ITEM-NDX)
085600             TO ALERT-SPLIT-FLAG
085700         MOVE WK-I-DUTY-AED (WK-X-ITEM-NDX)      TO ALERT-DUTY-AED
085800         MOVE WK-I-RISK-CODE (WK-X-ITEM-NDX)
085900             TO ALERT-RISK-CODE
086000         MOVE WK-I-RISK-REASON (WK-X-ITEM-NDX)
086100             TO ALERT-RISK-REASON
086200         MOVE WK-I-ORDER-DATE (WK-X-ITEM-NDX)
086300             TO ALERT-ORDER-DATE
086400         MOVE WK-I-IMPORTER-NAME (WK-X-ITEM-NDX)
086500             TO ALERT-IMPORTER-NAME
086600         MOVE WK-I-ITEM-PRICE-AED (WK-X-ITEM-NDX)
086700             TO ALERT-ITEM-PRICE-AED
086800         MOVE WK-I-DAILY-TOT-AED (WK-X-ITEM-NDX)
086900             TO ALERT-DAILY-TOT-AED
087000         MOVE WK-I-ORDER-COUNT (WK-X-ITEM-NDX)
087100             TO ALERT-ORDER-COUNT
087200         MOVE WK-I-EXCEEDS-FLAG (WK-X-ITEM-NDX)
087300             TO ALERT-EXCEEDS-FLAG
087400         MOVE WK-I-HS-CODE (WK-X-ITEM-NDX)       TO ALERT-HS-CODE
087500         MOVE WK-I-TARIFF-PCT (WK-X-ITEM-NDX)
087600             TO ALERT-TARIFF-PCT
087700         MOVE WK-I-CLASS-STATUS (WK-X-ITEM-NDX)
087800             TO ALERT-CLASS-STATUS
087900         MOVE SPACES TO FILLER OF ALERT-RECORD
088000         WRITE ALERT-RECORD
088100         IF NOT WK-C-SUCCESSFUL
088200             DISPLAY "ADCEMAIN - WRITE FILE ERROR - ALERTS-FILE"
088300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
088400             GO TO Y900-ABNORMAL-TERMINATION
088500         END-IF
088600         ADD 1 TO WK-C-RUN-ITEMS-ALERTED
088700     END-IF.
088800 C600-WRITE-ALERT-IF-QUALIFIED-EX.
088900     EXIT.
089000
089100*===============================================================
089200*C640 - UNION THIS ITEM'S RISK PROFILE CODE(S) INTO ITS ORDER-
089300*SUMMARY ROW'S FOUR HAS-CODE SWITCHES (ADCE023).
089400*===============================================================
089500 C640-MARK-OSUM-RISK-CODES.
089600     MOVE "N" TO WK-C-CATA-FOUND-SW.
089700     MOVE "N" TO WK-C-CATB-FOUND-SW.
089800     MOVE ZERO TO WK-C-CODE-TALLY.
089900     INSPECT WK-I-RISK-CODE (WK-X-ITEM-NDX)
090000         TALLYING WK-C-CODE-TALLY FOR ALL "A1".
090100     IF WK-C-CODE-TALLY > ZERO
090200         SET WK-S-HAS-A1 (WK-X-OSUM-NDX) TO TRUE
090300         SET WK-C-CATA-FOUND TO TRUE
090400         ADD 1 TO WK-C-RUN-ITEMS-A1
090500     END-IF.
090600     MOVE ZERO TO WK-C-CODE-TALLY.
090700     INSPECT WK-I-RISK-CODE (WK-X-ITEM-NDX)
090800         TALLYING WK-C-CODE-TALLY FOR ALL "A2".
090900     IF WK-C-CODE-TALLY > ZERO
091000         SET WK-S-HAS-A2 (WK-X-OSUM-NDX) TO TRUE
091100         SET WK-C-CATA-FOUND TO TRUE
091200         ADD 1 TO WK-C-RUN-ITEMS-A2
091300     END-IF.
091400     MOVE ZERO TO WK-C-CODE-TALLY.
091500     INSPECT WK-I-RISK-CODE (WK-X-ITEM-NDX)
091600         TALLYING WK-C-CODE-TALLY FOR ALL "B1".
091700     IF WK-C-CODE-TALLY > ZERO
091800         SET WK-S-HAS-B1 (WK-X-OSUM-NDX) TO TRUE
091900         SET WK-C-CATB-FOUND TO TRUE
092000         ADD 1 TO WK-C-RUN-ITEMS-B1
092100     END-IF.
092200     MOVE ZERO TO WK-C-CODE-TALLY.
092300     INSPECT WK-I-RISK-CODE (WK-X-ITEM-NDX)
092400         TALLYING WK-C-CODE-TALLY FOR ALL "B2".
092500     IF WK-C-CODE-TALLY > ZERO
092600         SET WK-S-HAS-B2 (WK-X-OSUM-NDX) TO TRUE
092700         SET WK-C-CATB-FOUND TO TRUE
092800         ADD 1 TO WK-C-RUN-ITEMS-B2
092900     END-IF.
093000     IF WK-C-CATA-FOUND
093100         ADD 1 TO WK-C-RUN-ITEMS-CAT-A
093200     END-IF.
093300     IF WK-C-CATB-FOUND
093400         ADD 1 TO WK-C-RUN-ITEMS-CAT-B
093500     END-IF.
093600 C640-MARK-OSUM-RISK-CODES-EX.
093700     EXIT.
093800
093900*===============================================================
094000*C700 - RUN-SUMMARY STATISTICS FOR THIS ITEM.  NOTE THE CLASS-
094100*STATUS TEST FOR ITEMS-CLASSIFIED IS A SUBSTRING TEST AGAINST
094200*THE WORD "MATCH" AS ISSUED BY THE PREVIOUS DESK PROCEDURE - IT
094300*IS THEREFORE TRUE FOR RULE_MATCH AND FOR NO_MATCH ALIKE.  DO
094400*NOT ALTER WITHOUT A CIRCULAR AMENDING THE FIELD DEFINITION.
094500*===============================================================
094600 C700-ACCUMULATE-RUN-STATS.
094700     ADD WK-I-DUTY-AED (WK-X-ITEM-NDX)
094800         TO WK-C-RUN-TOTAL-DUTY-AED.
094900     MOVE ZERO TO WK-C-CODE-TALLY.
095000     INSPECT WK-I-CLASS-STATUS (WK-X-ITEM-NDX)
095100         TALLYING WK-C-CODE-TALLY FOR ALL "MATCH".
095200     IF WK-C-CODE-TALLY > ZERO
095300         ADD 1 TO WK-C-RUN-ITEMS-CLASSIFIED
095400     END-IF.
095500     IF WK-I-CLASS-STATUS (WK-X-ITEM-NDX) = "NO_MATCH"
095600         ADD 1 TO WK-C-RUN-ITEMS-UNCLASS
095700     END-IF.
095800     IF WK-I-DUTY-AED (WK-X-ITEM-NDX) > ZERO
095900         ADD 1 TO WK-C-RUN-ITEMS-DUTIABLE
096000     ELSE
096100         ADD 1 TO WK-C-RUN-ITEMS-DUTY-FREE
096200     END-IF.
096300     IF WK-I-IS-SPLIT (WK-X-ITEM-NDX)
096400         ADD 1 TO WK-C-RUN-ITEMS-SPLIT
096500     END-IF.
096600     IF WK-I-IS-REVENUE-RISK (WK-X-ITEM-NDX)
096700         ADD 1 TO WK-C-RUN-ITEMS-REV-RISK
096800     END-IF.
096900     IF WK-I-RISK-CODE (WK-X-ITEM-NDX) NOT = "NONE"
097000         ADD 1 TO WK-C-RUN-ITEMS-FLAGGED
097100     END-IF.
097200 C700-ACCUMULATE-RUN-STATS-EX.
097300     EXIT.
097400
097500*===============================================================
097600*A560 - WRITE ONE ORDER-SUMMARY RECORD PER DISTINCT ORDER-ID
097700*AND ROLL UP THE RUN'S DISTINCT-ORDER AND EXCEEDS-ORDER COUNTS.
097800*SPLIT-SHIPMENT ITEMS ARE COUNTED AT ITEM LEVEL IN C700 - ONE
097900*SPLIT ORDER MAY CARRY SEVERAL SPLIT ITEMS (ADCE034).
098000*===============================================================
098100 A560-WRITE-ORDER-SUMMARIES.
098200     MOVE WK-C-OSUM-CNT TO WK-C-RUN-DISTINCT-ORDERS.
098300     PERFORM B560-WRITE-ONE-ORDER-SUMMARY
098400         THRU B560-WRITE-ONE-ORDER-SUMMARY-EX
098500         VARYING WK-X-OSUM-NDX FROM 1 BY 1
098600         UNTIL WK-X-OSUM-NDX > WK-C-OSUM-CNT.
098700 A560-WRITE-ORDER-SUMMARIES-EX.
098800     EXIT.
098900
099000 B560-WRITE-ONE-ORDER-SUMMARY.
099100     SET WK-X-OSUM-IX TO WK-X-OSUM-NDX.
099200     PERFORM C650-BUILD-OSUM-RISK-STRING
099300         THRU C650-BUILD-OSUM-RISK-STRING-EX.
099400     MOVE WK-S-ORDER-ID (WK-X-OSUM-IX)      TO ADCEOSM-ORDER-ID.
099500     MOVE WK-S-SPLIT-FLAG (WK-X-OSUM-IX)    TO ADCEOSM-SPLIT-FLAG.
099600     MOVE WK-S-TOTAL-DUTY-AED (WK-X-OSUM-IX)
099700         TO ADCEOSM-TOTAL-DUTY-AED.
099800     MOVE WK-C-OSUM-RISK-STRING             TO ADCEOSM-RISK-CODE.
099900     MOVE WK-S-IMPORTER-NAME (WK-X-OSUM-IX)
100000         TO ADCEOSM-IMPORTER-NAME.
100100     MOVE WK-S-DAILY-TOT-AED (WK-X-OSUM-IX)
100200         TO ADCEOSM-DAILY-TOT-AED.
100300     MOVE WK-S-ORDER-VAL-AED (WK-X-OSUM-IX)
100400         TO ADCEOSM-ORDER-VAL-AED.
100500     MOVE SPACES TO FILLER OF ADCEOSM-RECORD.
100600     WRITE ADCEOSM-RECORD.
100700     IF NOT WK-C-SUCCESSFUL
100800         DISPLAY "ADCEMAIN - WRITE FILE ERROR - ORDER-SUMMARY"
100900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
101000         GO TO Y900-ABNORMAL-TERMINATION
101100     END-IF.
101200     IF WK-S-DAILY-TOT-AED (WK-X-OSUM-IX) > WK-C-DEMINIMIS-AED
101300         ADD 1 TO WK-C-RUN-EXCEEDS-ORDERS
101400     END-IF.
101500 B560-WRITE-ONE-ORDER-SUMMARY-EX.
101600     EXIT.
101700
101800*===============================================================
101900*C650 - SERIALIZE THE FOUR HAS-CODE SWITCHES INTO A PIPE-JOINED
102000*RISK-FLAG-CODE STRING, HOUSE STYLE PER ADCERISK'S D000.
102100*===============================================================
102200 C650-BUILD-OSUM-RISK-STRING.
102300     MOVE SPACES TO WK-C-OSUM-RISK-STRING.
102400     MOVE 1 TO WK-C-CODE-PTR.
102500     IF WK-S-HAS-A1 (WK-X-OSUM-IX)
102600         STRING "A1" DELIMITED BY SIZE
102700             INTO WK-C-OSUM-RISK-STRING
102800             WITH POINTER WK-C-CODE-PTR
102900         END-STRING
103000     END-IF.
103100     IF WK-S-HAS-A2 (WK-X-OSUM-IX)
103200         IF WK-C-CODE-PTR > 1
103300             STRING "|" DELIMITED BY SIZE
103400                 INTO WK-C-OSUM-RISK-STRING
103500                 WITH POINTER WK-C-CODE-PTR
103600             END-STRING
103700         END-IF
103800         STRING "A2" DELIMITED BY SIZE
103900             INTO WK-C-OSUM-RISK-STRING
104000             WITH POINTER WK-C-CODE-PTR
104100         END-STRING
104200     END-IF.
104300     IF WK-S-HAS-B1 (WK-X-OSUM-IX)
104400         IF WK-C-CODE-PTR > 1
104500             STRING "|" DELIMITED BY SIZE
104600                 INTO WK-C-OSUM-RISK-STRING
104700                 WITH POINTER WK-C-CODE-PTR
104800             END-STRING
104900         END-IF
105000         STRING "B1" DELIMITED BY SIZE
105100             INTO WK-C-OSUM-RISK-STRING
105200             WITH POINTER WK-C-CODE-PTR
105300         END-STRING
105400     END-IF.
105500     IF WK-S-HAS-B2 (WK-X-OSUM-IX)
105600         IF WK-C-CODE-PTR > 1
105700             STRING "|" DELIMITED BY SIZE
105800                 INTO WK-C-OSUM-RISK-STRING
105900                 WITH POINTER WK-C-CODE-PTR
106000             END-STRING
106100         END-IF
106200         STRING "B2" DELIMITED BY SIZE
106300             INTO WK-C-OSUM-RISK-STRING
106400             WITH POINTER WK-C-CODE-PTR
106500         END-STRING
106600     END-IF.
106700 C650-BUILD-OSUM-RISK-STRING-EX.
106800     EXIT.
106900
107000*===============================================================
107100*A800 - PRINT THE RUN-SUMMARY REPORT - BANNER PLUS ONE LABELLED
107200*LINE PER STATISTIC, GROUPED BY ENGINE.  ONE RUN, NO PAGE
107300*BREAKS, TOTALS ARE FOR THE WHOLE RUN (SEE SPEC REPORTS).
107400*===============================================================
107500 A800-PRINT-RUN-SUMMARY.
107600     ACCEPT WK-C-RUN-DATE-RAW FROM DATE.
107700     MOVE SPACES TO WK-P-PRINT-LINE.
107800     MOVE "ABU DHABI CUSTOMS - E-COMMERCE CLEARANCE RUN SUMMARY"
107900         TO WK-P-PRINT-LINE.
108000     WRITE WK-P-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
108100     IF NOT WK-C-SUCCESSFUL
108200         DISPLAY "ADCEMAIN - WRITE FILE ERROR - RUN-SUMMARY-FILE"
108300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
108400         GO TO Y900-ABNORMAL-TERMINATION
108500     END-IF.
108600     MOVE SPACES TO WK-P-PRINT-LINE.
108700     STRING "RUN DATE (YYMMDD) " DELIMITED BY SIZE
108800            WK-C-RUN-DATE-ALPHA  DELIMITED BY SIZE
108900         INTO WK-P-PRINT-LINE.
109000     WRITE WK-P-PRINT-LINE AFTER ADVANCING 2 LINES.
109100     IF NOT WK-C-SUCCESSFUL
109200         DISPLAY "ADCEMAIN - WRITE FILE ERROR - RUN-SUMMARY-FILE"
109300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
109400         GO TO Y900-ABNORMAL-TERMINATION
109500     END-IF.
109600     PERFORM B810-WRITE-IDENTITY-STATS
109700         THRU B810-WRITE-IDENTITY-STATS-EX.
109800     PERFORM B820-WRITE-CLASS-STATS
109900         THRU B820-WRITE-CLASS-STATS-EX.
110000     PERFORM B830-WRITE-VALUATION-STATS
110100         THRU B830-WRITE-VALUATION-STATS-EX.
110200     PERFORM B840-WRITE-PROTECTION-STATS
110300         THRU B840-WRITE-PROTECTION-STATS-EX.
110400 A800-PRINT-RUN-SUMMARY-EX.
110500     EXIT.
110600
110700 B810-WRITE-IDENTITY-STATS.
110800     MOVE SPACES TO WK-P-LINE-WORK.
110900     MOVE "IDENTITY - ITEMS READ" TO WK-P-LABEL.
111000     MOVE WK-C-RUN-ITEMS-READ TO WK-P-CNT-EDIT.
111100     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
111200         AFTER ADVANCING 2 LINES.
111300     PERFORM D890-CHECK-SUMMARY-WRITE
111400         THRU D890-CHECK-SUMMARY-WRITE-EX.
111500     MOVE SPACES TO WK-P-LINE-WORK.
111600     MOVE "IDENTITY - ITEMS DROPPED (BAD TIMESTAMP)"
111700         TO WK-P-LABEL.
111800     MOVE WK-C-RUN-ITEMS-DROPPED TO WK-P-CNT-EDIT.
111900     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
112000         AFTER ADVANCING 1 LINES.
112100     PERFORM D890-CHECK-SUMMARY-WRITE
112200         THRU D890-CHECK-SUMMARY-WRITE-EX.
112300     MOVE SPACES TO WK-P-LINE-WORK.
112400     MOVE "IDENTITY - ITEMS VALID" TO WK-P-LABEL.
112500     MOVE WK-C-RUN-ITEMS-VALID TO WK-P-CNT-EDIT.
112600     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
112700         AFTER ADVANCING 1 LINES.
112800     PERFORM D890-CHECK-SUMMARY-WRITE
112900         THRU D890-CHECK-SUMMARY-WRITE-EX.
113000     MOVE SPACES TO WK-P-LINE-WORK.
113100     MOVE "IDENTITY - DISTINCT ORDERS" TO WK-P-LABEL.
113200     MOVE WK-C-RUN-DISTINCT-ORDERS TO WK-P-CNT-EDIT.
113300     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
113400         AFTER ADVANCING 1 LINES.
113500     PERFORM D890-CHECK-SUMMARY-WRITE
113600         THRU D890-CHECK-SUMMARY-WRITE-EX.
113700     MOVE SPACES TO WK-P-LINE-WORK.
113800     MOVE "IDENTITY - SPLIT-SHIPMENT ITEMS" TO WK-P-LABEL.
113900     MOVE WK-C-RUN-ITEMS-SPLIT TO WK-P-CNT-EDIT.
114000     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
114100         AFTER ADVANCING 1 LINES.
114200     PERFORM D890-CHECK-SUMMARY-WRITE
114300         THRU D890-CHECK-SUMMARY-WRITE-EX.
114400     MOVE SPACES TO WK-P-LINE-WORK.
114500     MOVE "IDENTITY - ORDERS EXCEEDING DE-MINIMIS" TO WK-P-LABEL.
114600     MOVE WK-C-RUN-EXCEEDS-ORDERS TO WK-P-CNT-EDIT.
114700     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
114800         AFTER ADVANCING 1 LINES.
114900     PERFORM D890-CHECK-SUMMARY-WRITE
115000         THRU D890-CHECK-SUMMARY-WRITE-EX.
115100 B810-WRITE-IDENTITY-STATS-EX.
115200     EXIT.
115300
115400 B820-WRITE-CLASS-STATS.
115500     MOVE SPACES TO WK-P-LINE-WORK.
115600     MOVE "CLASSIFICATION - ITEMS CLASSIFIED" TO WK-P-LABEL.
115700     MOVE WK-C-RUN-ITEMS-CLASSIFIED TO WK-P-CNT-EDIT.
115800     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
115900         AFTER ADVANCING 2 LINES.
116000     PERFORM D890-CHECK-SUMMARY-WRITE
116100         THRU D890-CHECK-SUMMARY-WRITE-EX.
116200     MOVE SPACES TO WK-P-LINE-WORK.
116300     MOVE "CLASSIFICATION - ITEMS UNCLASSIFIED" TO WK-P-LABEL.
116400     MOVE WK-C-RUN-ITEMS-UNCLASS TO WK-P-CNT-EDIT.
116500     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
116600         AFTER ADVANCING 1 LINES.
116700     PERFORM D890-CHECK-SUMMARY-WRITE
116800         THRU D890-CHECK-SUMMARY-WRITE-EX.
116900 B820-WRITE-CLASS-STATS-EX.
117000     EXIT.
117100
117200 B830-WRITE-VALUATION-STATS.
117300     MOVE SPACES TO WK-P-LINE-ALT.
117400     MOVE "VALUATION - TOTAL DUTY ASSESSED (AED)" TO WK-P-LABEL.
117500     MOVE WK-C-RUN-TOTAL-DUTY-AED TO WK-P-AED-EDIT.
117600     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-ALT
117700         AFTER ADVANCING 2 LINES.
117800     PERFORM D890-CHECK-SUMMARY-WRITE
117900         THRU D890-CHECK-SUMMARY-WRITE-EX.
118000     MOVE SPACES TO WK-P-LINE-WORK.
118100     MOVE "VALUATION - DUTIABLE ITEMS" TO WK-P-LABEL.
118200     MOVE WK-C-RUN-ITEMS-DUTIABLE TO WK-P-CNT-EDIT.
118300     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
118400         AFTER ADVANCING 1 LINES.
118500     PERFORM D890-CHECK-SUMMARY-WRITE
118600         THRU D890-CHECK-SUMMARY-WRITE-EX.
118700     MOVE SPACES TO WK-P-LINE-WORK.
118800     MOVE "VALUATION - DUTY-FREE ITEMS" TO WK-P-LABEL.
118900     MOVE WK-C-RUN-ITEMS-DUTY-FREE TO WK-P-CNT-EDIT.
119000     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
119100         AFTER ADVANCING 1 LINES.
119200     PERFORM D890-CHECK-SUMMARY-WRITE
119300         THRU D890-CHECK-SUMMARY-WRITE-EX.
119400     MOVE SPACES TO WK-P-LINE-WORK.
119500     MOVE "VALUATION - REVENUE-RISK ITEMS" TO WK-P-LABEL.
119600     MOVE WK-C-RUN-ITEMS-REV-RISK TO WK-P-CNT-EDIT.
119700     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
119800         AFTER ADVANCING 1 LINES.
119900     PERFORM D890-CHECK-SUMMARY-WRITE
120000         THRU D890-CHECK-SUMMARY-WRITE-EX.
120100 B830-WRITE-VALUATION-STATS-EX.
120200     EXIT.
120300
120400 B840-WRITE-PROTECTION-STATS.
120500     MOVE SPACES TO WK-P-LINE-WORK.
120600     MOVE "PROTECTION - PROFILE A1 HITS" TO WK-P-LABEL.
120700     MOVE WK-C-RUN-ITEMS-A1 TO WK-P-CNT-EDIT.
120800     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
120900         AFTER ADVANCING 2 LINES.
121000     PERFORM D890-CHECK-SUMMARY-WRITE
121100         THRU D890-CHECK-SUMMARY-WRITE-EX.
121200     MOVE SPACES TO WK-P-LINE-WORK.
121300     MOVE "PROTECTION - PROFILE A2 HITS" TO WK-P-LABEL.
121400     MOVE WK-C-RUN-ITEMS-A2 TO WK-P-CNT-EDIT.
121500     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
121600         AFTER ADVANCING 1 LINES.
121700     PERFORM D890-CHECK-SUMMARY-WRITE
121800         THRU D890-CHECK-SUMMARY-WRITE-EX.
121900     MOVE SPACES TO WK-P-LINE-WORK.
122000     MOVE "PROTECTION - PROFILE B1 HITS" TO WK-P-LABEL.
122100     MOVE WK-C-RUN-ITEMS-B1 TO WK-P-CNT-EDIT.
122200     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
122300         AFTER ADVANCING 1 LINES.
122400     PERFORM D890-CHECK-SUMMARY-WRITE
122500         THRU D890-CHECK-SUMMARY-WRITE-EX.
122600     MOVE SPACES TO WK-P-LINE-WORK.
122700     MOVE "PROTECTION - PROFILE B2 HITS" TO WK-P-LABEL.
122800     MOVE WK-C-RUN-ITEMS-B2 TO WK-P-CNT-EDIT.
122900     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
123000         AFTER ADVANCING 1 LINES.
123100     PERFORM D890-CHECK-SUMMARY-WRITE
123200         THRU D890-CHECK-SUMMARY-WRITE-EX.
123300     MOVE SPACES TO WK-P-LINE-WORK.
123400     MOVE "PROTECTION - CATEGORY A ITEMS" TO WK-P-LABEL.
123500     MOVE WK-C-RUN-ITEMS-CAT-A TO WK-P-CNT-EDIT.
123600     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
123700         AFTER ADVANCING 1 LINES.
123800     PERFORM D890-CHECK-SUMMARY-WRITE
123900         THRU D890-CHECK-SUMMARY-WRITE-EX.
124000     MOVE SPACES TO WK-P-LINE-WORK.
124100     MOVE "PROTECTION - CATEGORY B ITEMS" TO WK-P-LABEL.
124200     MOVE WK-C-RUN-ITEMS-CAT-B TO WK-P-CNT-EDIT.
124300     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
124400         AFTER ADVANCING 1 LINES.
124500     PERFORM D890-CHECK-SUMMARY-WRITE
124600         THRU D890-CHECK-SUMMARY-WRITE-EX.
124700     MOVE SPACES TO WK-P-LINE-WORK.
124800     MOVE "PROTECTION - ITEMS FLAGGED" TO WK-P-LABEL.
124900     MOVE WK-C-RUN-ITEMS-FLAGGED TO WK-P-CNT-EDIT.
125000     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
125100         AFTER ADVANCING 1 LINES.
125200     PERFORM D890-CHECK-SUMMARY-WRITE
125300         THRU D890-CHECK-SUMMARY-WRITE-EX.
125400     MOVE SPACES TO WK-P-LINE-WORK.
125500     MOVE "PROTECTION - ITEMS SENT TO ALERTS FILE" TO WK-P-LABEL.
125600     MOVE WK-C-RUN-ITEMS-ALERTED TO WK-P-CNT-EDIT.
125700     WRITE WK-P-PRINT-LINE FROM WK-P-LINE-WORK
125800         AFTER ADVANCING 1 LINES.
125900     PERFORM D890-CHECK-SUMMARY-WRITE
126000         THRU D890-CHECK-SUMMARY-WRITE-EX.
126100 B840-WRITE-PROTECTION-STATS-EX.
126200     EXIT.
126300
126400*---------------------------------------------------------------
126500*D890 - SHARED FILE-STATUS CHECK FOR THE RUN-SUMMARY PRINT
126600*LINES (ADCE037) - ONE PARAGRAPH RATHER THAN REPEATING THE SAME
126700*GUARD AFTER EVERY ONE OF B810 THRU B840'S WRITE STATEMENTS.
126800*---------------------------------------------------------------
126900 D890-CHECK-SUMMARY-WRITE.
127000     IF NOT WK-C-SUCCESSFUL
127100         DISPLAY "ADCEMAIN - WRITE FILE ERROR - RUN-SUMMARY-FILE"
127200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
127300         GO TO Y900-ABNORMAL-TERMINATION
127400     END-IF.
127500 D890-CHECK-SUMMARY-WRITE-EX.
127600     EXIT.
127700
127800*===============================================================
127900*A900 - CLOSE ALL SIX ADCE FILES AT END OF RUN.
128000*===============================================================
128100 A900-CLOSE-ADCE-FILES.
128200     CLOSE ORDERS-FILE.
128300     IF NOT WK-C-SUCCESSFUL
128400         DISPLAY "ADCEMAIN - CLOSE FILE ERROR - ORDERS-FILE"
128500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
128600     END-IF.
128700     CLOSE TARIFF-FILE.
128800     IF NOT WK-C-SUCCESSFUL
128900         DISPLAY "ADCEMAIN - CLOSE FILE ERROR - TARIFF-FILE"
129000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
129100     END-IF.
129200     CLOSE RESULT-ITEM-FILE.
129300     IF NOT WK-C-SUCCESSFUL
129400         DISPLAY "ADCEMAIN - CLOSE FILE ERROR - RESULT-ITEM-FILE"
129500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
129600     END-IF.
129700     CLOSE ORDER-SUMMARY-FILE.
129800     IF NOT WK-C-SUCCESSFUL
129900         DISPLAY "ADCEMAIN - CLOSE FILE ERROR - ORDER-SUMMARY"
130000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
130100     END-IF.
130200     CLOSE ALERTS-FILE.
130300     IF NOT WK-C-SUCCESSFUL
130400         DISPLAY "ADCEMAIN - CLOSE FILE ERROR - ALERTS-FILE"
130500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
130600     END-IF.
130700     CLOSE RUN-SUMMARY-FILE.
130800     IF NOT WK-C-SUCCESSFUL
130900         DISPLAY "ADCEMAIN - CLOSE FILE ERROR - RUN-SUMMARY-FILE"
131000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
131100     END-IF.
131200 A900-CLOSE-ADCE-FILES-EX.
131300     EXIT.
131400
131500*===============================================================
131600*Y900 - ABNORMAL TERMINATION.  ANY OPEN/READ/WRITE THAT FAILS
131700*FILE-STATUS TESTING LANDS HERE - CLOSE WHATEVER IS OPEN AND
131800*STOP THE RUN RATHER THAN LEAVE PARTIAL EXTRACTS BEHIND (ADCE037).
131900*===============================================================
132000 Y900-ABNORMAL-TERMINATION.
132100     PERFORM A900-CLOSE-ADCE-FILES THRU A900-CLOSE-ADCE-FILES-EX.
132200     STOP RUN.
