000100* XDUTY.CPYBK
000200*-----------------------------------------------------------*
000300* LINKAGE PARAMETER AREA FOR CALL "ADCEDUTY" - VALUATION
000400* ENGINE (L3).  THE CALLER PASSES THE TARIFF TABLE (LOADED
000500* ONCE, SEE ADCETTB.CPYBK) ALONGSIDE THIS AREA ON EVERY CALL.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* ADCE001  09/03/1996  RGP  - INITIAL VERSION
001000*-----------------------------------------------------------*
001100 01  WK-C-XDUTY-RECORD.
001200     05  WK-C-XDUTY-INPUT.
001300         10  WK-C-XDUTY-HS-CHAP   PIC 9(02).
001400         10  WK-C-XDUTY-ITEM-AED  PIC 9(09)V99.
001500         10  WK-C-XDUTY-DAILY-AED PIC 9(11)V99.
001600         10  FILLER               PIC X(04).
001700     05  WK-C-XDUTY-OUTPUT.
001800         10  WK-C-XDUTY-DUTY-AED  PIC 9(09)V99.
001900         10  WK-C-XDUTY-RATE-PCT  PIC 9(02)V99.
002000         10  FILLER               PIC X(04).
