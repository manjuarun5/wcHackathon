000100* ADCETRF.CPYBK
000200*-----------------------------------------------------------*
000300* TARIFF RATE BOOK RECORD - ONE RECORD PER HS CHAPTER RANGE
000400* SECTION.  SMALL RATE BOOK, MAINTAINED BY THE VALUATION
000500* SECTION AND RE-LOADED WHOLE INTO STORAGE EACH RUN.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* ADCE001  09/03/1996  RGP  - INITIAL VERSION
001000*-----------------------------------------------------------*
001100 01  ADCETRF-RECORD.
001200     05  ADCETRF-CHAPTER-START    PIC 9(02).
001300*                        FIRST HS CHAPTER COVERED
001400     05  ADCETRF-CHAPTER-END      PIC 9(02).
001500*                        LAST HS CHAPTER COVERED, INCLUSIVE
001600     05  ADCETRF-DUTY-RATE-PCT    PIC 9(02)V99.
001700*                        DUTY RATE AS A PERCENTAGE
001800     05  FILLER                   PIC X(10).
