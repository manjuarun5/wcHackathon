000100* XRISK.CPYBK
000200*-----------------------------------------------------------*
000300* LINKAGE PARAMETER AREA FOR CALL "ADCERISK" - PROTECTION
000400* ENGINE (L4).  ONE CALL PER SURVIVING ITEM.
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* ADCE001  09/03/1996  RGP  - INITIAL VERSION
000900* ADCE020  02/09/1998  MKS  - ADDED WK-C-XRISK-TEXT-HALF SO THE
001000*                              SCAN TEXT CAN BE TRACED IN TWO
001100*                              DISPLAY-SIZE HALVES
001200*-----------------------------------------------------------*
001300 01  WK-C-XRISK-RECORD.
001400     05  WK-C-XRISK-INPUT.
001500         10  WK-C-XRISK-TEXT      PIC X(174).
001600*                        LOWERED CATEGORY+TITLE+DESCRIPTION
001700         10  WK-C-XRISK-ITEM-AED  PIC 9(09)V99.
001800         10  FILLER               PIC X(04).
001900     05  WK-C-XRISK-TEXT-HALF REDEFINES WK-C-XRISK-INPUT.
002000         10  WK-C-XRISK-TEXT-H1   PIC X(87).
002100         10  WK-C-XRISK-TEXT-H2   PIC X(87).
002200         10  FILLER               PIC X(15).
002300     05  WK-C-XRISK-OUTPUT.
002400         10  WK-C-XRISK-CODE      PIC X(12).
002500         10  WK-C-XRISK-REASON    PIC X(200).
002600         10  FILLER               PIC X(04).
