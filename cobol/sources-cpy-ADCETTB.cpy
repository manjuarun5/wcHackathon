000100* ADCETTB.CPYBK
000200*-----------------------------------------------------------*
000300* IN-MEMORY TARIFF TABLE - LOADED ONCE FROM ADCETRF AT THE
000400* TOP OF THE RUN, PRESERVING FILE ORDER.  PASSED TO ADCEDUTY
000500* ON EVERY CALL SO THE TABLE IS BUILT EXACTLY ONCE.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* ADCE001  09/03/1996  RGP  - INITIAL VERSION
001000* ADCE009  22/11/1996  RGP  - RAISED TABLE SIZE FROM 30 TO 50
001100*                              ROWS - RATE BOOK GREW PAST 30
001200*                              CHAPTER RANGES AT YEAR END
001300* ADCE018  17/06/1998  MKS  - ADDED WK-C-TARIFF-ROW-ALT SO A
001400*                              ROW CAN BE DUMPED WHOLE DURING
001500*                              RATE-BOOK AUDITS
001600*-----------------------------------------------------------*
001700 01  WK-C-TARIFF-TABLE.
001800     05  WK-C-TARIFF-ROW-CNT      PIC 9(04)  COMP.
001900*                        NUMBER OF TARIFF ROWS LOADED
002000     05  WK-C-TARIFF-ROW OCCURS 50 TIMES
002100                         INDEXED BY WK-X-TARIFF-NDX.
002200         10  WK-C-TARIFF-CH-START PIC 9(02).
002300         10  WK-C-TARIFF-CH-END   PIC 9(02).
002400         10  WK-C-TARIFF-RATE-PCT PIC 9(02)V99.
002500         10  FILLER               PIC X(02).
002600     05  WK-C-TARIFF-ROW-ALT REDEFINES WK-C-TARIFF-ROW
002700                         OCCURS 50 TIMES PIC X(10).
